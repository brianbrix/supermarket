000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    REVTREND.
000120 AUTHOR.        D. B. HALVORSEN.
000130 INSTALLATION.  MERCHANTS DATA CENTER.
000140 DATE-WRITTEN.  11/02/2004.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL.  AUTHORIZED PERSONNEL ONLY.
000170****************************************************************
000180* PROGRAM USED TO CREATE THE REVENUE TREND REPORT.  REVTREND
000190* READS A TRAILING-DAYS PARM CARD FROM SYSIN (HOW MANY DAYS BACK
000200* FROM TODAY TO TREND), MATCHES POSTED ORDER TOTALS BACK TO THEIR
000210* ORDER HEADERS (BOTH STREAMS ASCENDING ON ORDER NUMBER), AND
000220* DROPS ANY MATCHED PAIR WHOSE ORD-DATE FALLS OUTSIDE THAT WINDOW
000230* BEFORE IT EVER REACHES THE SORT.  SURVIVING PAIRS ARE SORTED
000240* INTO ORDER-DATE SEQUENCE, THEN BUILT INTO DAILY REVENUE BUCKETS
000250* BY CONTROL BREAK ON ORDER DATE.  DAILY BUCKETS ARE THEN ROLLED
000260* UP INTO WEEKLY (MONDAY-ANCHORED) AND MONTHLY BUCKETS.  ALL
000270* THREE BUCKET LEVELS ARE WRITTEN TO REVENUE-TREND-OUT AND
000280* PRINTED ON THE REVENUE TREND REPORT, EACH WITH A PERCENT-
000290* CHANGE-VERSUS-PRIOR-PERIOD COLUMN.
000300****************************************************************
000310*    MAINTENANCE HISTORY
000320*    ------------------------------------------------------
000330*    11/02/04  DBH  CR255  ORIGINAL VERSION FOR JOB ORDANLYZ.
000340*    01/06/99  TLK  Y2K    (RETROFITTED WITH CR255) - ALL DATE
000350*                          WORK FIELDS CARRY FULL CCYY.
000360*    05/19/11  JQA  CR298  PERIOD-ALIGNMENT SCRATCH FIELDS SPLIT
000370*                          OUT INTO COPYBOOK PERALGN FOR REUSE BY
000380*                          AOVRPT AND UNIRPT.
000390*    03/09/15  KTW  CR372  ADDED PCT-CHANGE COLUMN TO ALL THREE
000400*                          BUCKET LEVELS - OPS REQUEST OPS-15-041.
000410*    02/11/20  MPQ  CR420  ADDED A PARM-CARD-DRIVEN TRAILING-DAYS
000420*                          WINDOW READ FROM SYSIN - PRIOR VERSION
000430*                          TRENDED THE ENTIRE ORDER LEDGER EVERY
000440*                          RUN.  OPS REQUEST OPS-20-009.
000450****************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.   IBM-390.
000490 OBJECT-COMPUTER.   IBM-390.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     UPSI-0 ON REVTREND-DIAG-SW.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT ORDER-HEADER-FILE  ASSIGN TO ORDHDRIN
000560             FILE STATUS IS WS-ORDHDR-STATUS.
000570     SELECT ORDER-TOTALS-FILE  ASSIGN TO ORDTOTIN
000580             FILE STATUS IS WS-ORDTOT-STATUS.
000590     SELECT SW-REV-SORT-FILE   ASSIGN TO UT-S-SORTWK1.
000600     SELECT REVENUE-TREND-OUT ASSIGN TO REVBKTOT
000610             FILE STATUS IS WS-REVOUT-STATUS.
000620     SELECT REVTREND-RPT       ASSIGN TO UT-S-REPORT
000630             FILE STATUS IS WS-REVRPT-STATUS.
000640****************************************************************
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  ORDER-HEADER-FILE
000680     RECORDING MODE IS F.
000690     COPY ORDHDR.
000700 FD  ORDER-TOTALS-FILE
000710     RECORDING MODE IS F.
000720     COPY ORDTOT.
000730 SD  SW-REV-SORT-FILE
000740     DATA RECORD IS SW-REV-SORT-WORK.
000750 01  SW-REV-SORT-WORK.
000760     05  SRT-ORD-DATE               PIC 9(8).
000770     05  SRT-ORD-GROSS              PIC S9(12)V9(2) COMP-3.
000780     05  FILLER                     PIC X(10).
000790 FD  REVENUE-TREND-OUT
000800     RECORDING MODE IS F.
000810     COPY REVBKT.
000820 FD  REVTREND-RPT
000830     RECORDING MODE IS F
000840     RECORD CONTAINS 133 CHARACTERS.
000850 01  REVTREND-RPT-LINE              PIC X(133).
000860****************************************************************
000870 WORKING-STORAGE SECTION.
000880****************************************************************
000890     COPY PERALGN.
000900****************************************************************
000910 01  WS-FILE-STATUSES.
000920     05  WS-ORDHDR-STATUS       PIC X(2)  VALUE SPACES.
000930     05  WS-ORDTOT-STATUS       PIC X(2)  VALUE SPACES.
000940     05  WS-REVOUT-STATUS       PIC X(2)  VALUE SPACES.
000950     05  WS-REVRPT-STATUS       PIC X(2)  VALUE SPACES.
000960     05  FILLER                 PIC X(8)  VALUE SPACES.
000970 01  PROGRAM-INDICATOR-SWITCHES.
000980     05  WS-EOF-HDR-SW              PIC X(3)   VALUE 'NO '.
000990         88  EOF-HDR                            VALUE 'YES'.
001000     05  WS-EOF-TOT-SW              PIC X(3)   VALUE 'NO '.
001010         88  EOF-TOT                            VALUE 'YES'.
001020     05  WS-EOF-SRT-OUTPUT-SW       PIC X(3)   VALUE 'NO '.
001030         88  EOF-SRT-OUTPUT                     VALUE 'YES'.
001040     05  FILLER                     PIC X(8)   VALUE SPACES.
001050****************************************************************
001060*    TRAILING-DAYS PARM CARD - READ FROM SYSIN AT STARTUP.  A
001070*    ZERO CARD (NO PARM DECK SUPPLIED) FALLS BACK TO THE SHOP
001080*    DEFAULT OF 30 TRAILING DAYS - SEE CR420 ABOVE.
001090****************************************************************
001100 01  WS-PARM-CARD.
001110     05  PARM-TRAILING-DAYS        PIC 9(4).
001120     05  FILLER                    PIC X(16)  VALUE SPACES.
001130 01  WS-DEFAULT-PARM.
001140     05  DFLT-TRAILING-DAYS        PIC 9(4) VALUE 0030.
001150     05  FILLER                    PIC X(8) VALUE SPACES.
001160****************************************************************
001170*    RUN DATE AND THE INTEGER-DATE WINDOW BOUNDS.  THE WINDOW
001180*    RUNS FROM (TODAY MINUS PARM-TRAILING-DAYS) THROUGH TODAY,
001190*    INCLUSIVE - THE SAME INTEGER-DATE COMPARE AOVRPT USES.
001200****************************************************************
001210 01  WS-RUN-DATE-AREA.
001220     05  WS-RUN-DATE-8             PIC 9(8)      VALUE ZERO.
001230     05  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
001240         10  WS-RUN-CCYY           PIC 9(4).
001250         10  WS-RUN-MM             PIC 9(2).
001260         10  WS-RUN-DD             PIC 9(2).
001270     05  WS-TODAY-INT              PIC S9(9) COMP-3 VALUE ZERO.
001280     05  WS-WINDOW-START-INT       PIC S9(9) COMP-3 VALUE ZERO.
001290     05  FILLER                    PIC X(8)  VALUE SPACES.
001300****************************************************************
001310*    RUN COUNTERS.
001320****************************************************************
001330 01  WS-ACCUMULATORS.
001340     05  WS-HDR-READ-CTR       PIC S9(7) COMP-3 VALUE ZERO.
001350     05  WS-TOT-READ-CTR       PIC S9(7) COMP-3 VALUE ZERO.
001360     05  WS-MATCHED-CTR        PIC S9(7) COMP-3 VALUE ZERO.
001370     05  WS-UNMATCHED-CTR      PIC S9(7) COMP-3 VALUE ZERO.
001380     05  WS-OUT-OF-WINDOW-CTR  PIC S9(7) COMP-3 VALUE ZERO.
001390     05  WS-RETR-CTR           PIC S9(7) COMP-3 VALUE ZERO.
001400     05  FILLER                PIC X(8)  VALUE SPACES.
001410****************************************************************
001420*    DAILY / WEEKLY / MONTHLY BUCKET TABLES.  EACH IS BUILT IN
001430*    ASCENDING PERIOD-START ORDER, SO EVERY TABLE IS ADVANCED BY
001440*    COMPARING AGAINST ITS OWN LAST ENTRY ONLY - THE SAME
001450*    ONE-LEVEL-BACK CONTROL-BREAK IDIOM THIS SHOP USES FOR
001460*    CUSTOMER NUMBER BREAKS.  THE LAYOUT MIRRORS REVBKT FIELD
001470*    FOR FIELD BUT CANNOT SIMPLY COPY IT UNDER AN OCCURS, SO THE
001480*    FIELDS ARE CARRIED HERE AND MOVED ACROSS TO REVENUE-BUCKET-
001490*    REC WHEN WRITTEN.
001500****************************************************************
001510 01  WS-BUCKET-TABLE-CONTROL.
001520     05  WS-DAILY-MAX          PIC S9(4) COMP VALUE +400.
001530     05  WS-DAILY-COUNT        PIC S9(4) COMP VALUE ZERO.
001540     05  WS-WEEKLY-MAX         PIC S9(4) COMP VALUE +60.
001550     05  WS-WEEKLY-COUNT       PIC S9(4) COMP VALUE ZERO.
001560     05  WS-MONTHLY-MAX        PIC S9(4) COMP VALUE +15.
001570     05  WS-MONTHLY-COUNT      PIC S9(4) COMP VALUE ZERO.
001580     05  FILLER                PIC X(8)  VALUE SPACES.
001590 01  WS-DAILY-TABLE.
001600     05  WS-DAILY-ENTRY OCCURS 400 TIMES INDEXED BY DAY-IDX.
001610         10  WS-DLY-PERIOD-START    PIC 9(8).
001620         10  WS-DLY-PERIOD-START-R REDEFINES WS-DLY-PERIOD-START.
001630             15  WS-DLY-CCYY        PIC 9(4).
001640             15  WS-DLY-MM          PIC 9(2).
001650             15  WS-DLY-DD          PIC 9(2).
001660         10  WS-DLY-GRANULARITY     PIC X(7).
001670         10  WS-DLY-ORDER-COUNT     PIC 9(7)        COMP-3.
001680         10  WS-DLY-GROSS-TOTAL     PIC S9(12)V9(2) COMP-3.
001690         10  WS-DLY-AOV             PIC S9(10)V9(2) COMP-3.
001700         10  WS-DLY-PCT-CHANGE      PIC S9(5)V9(2)  COMP-3.
001710         10  FILLER                 PIC X(6).
001720 01  WS-WEEKLY-TABLE.
001730     05  WS-WEEKLY-ENTRY OCCURS 60 TIMES INDEXED BY WEEK-IDX.
001740         10  WS-WKY-PERIOD-START    PIC 9(8).
001750         10  WS-WKY-PERIOD-START-R REDEFINES WS-WKY-PERIOD-START.
001760             15  WS-WKY-CCYY        PIC 9(4).
001770             15  WS-WKY-MM          PIC 9(2).
001780             15  WS-WKY-DD          PIC 9(2).
001790         10  WS-WKY-GRANULARITY     PIC X(7).
001800         10  WS-WKY-ORDER-COUNT     PIC 9(7)        COMP-3.
001810         10  WS-WKY-GROSS-TOTAL     PIC S9(12)V9(2) COMP-3.
001820         10  WS-WKY-AOV             PIC S9(10)V9(2) COMP-3.
001830         10  WS-WKY-PCT-CHANGE      PIC S9(5)V9(2)  COMP-3.
001840         10  FILLER                 PIC X(6).
001850 01  WS-MONTHLY-TABLE.
001860     05  WS-MONTHLY-ENTRY OCCURS 15 TIMES INDEXED BY MONTH-IDX.
001870         10  WS-MTH-PERIOD-START    PIC 9(8).
001880         10  WS-MTH-PERIOD-START-R REDEFINES WS-MTH-PERIOD-START.
001890             15  WS-MTH-CCYY        PIC 9(4).
001900             15  WS-MTH-MM          PIC 9(2).
001910             15  WS-MTH-DD          PIC 9(2).
001920         10  WS-MTH-GRANULARITY     PIC X(7).
001930         10  WS-MTH-ORDER-COUNT     PIC 9(7)        COMP-3.
001940         10  WS-MTH-GROSS-TOTAL     PIC S9(12)V9(2) COMP-3.
001950         10  WS-MTH-AOV             PIC S9(10)V9(2) COMP-3.
001960         10  WS-MTH-PCT-CHANGE      PIC S9(5)V9(2)  COMP-3.
001970         10  FILLER                 PIC X(6).
001980****************************************************************
001990*    REPORT CONTROL AND PRINT LINES.
002000****************************************************************
002010 01  WS-REPORT-CONTROLS.
002020     05  WS-PAGE-COUNT              PIC S9(3) COMP VALUE ZERO.
002030     05  WS-LINE-SPACING            PIC S9(1) COMP VALUE ZERO.
002040     05  FILLER                     PIC X(8)  VALUE SPACES.
002050 01  HL-HEADER-1.
002060     05  FILLER            PIC X(1)   VALUE SPACES.
002070     05  FILLER            PIC X(30)  VALUE
002080         'SUPMKT REVENUE TREND REPORT  '.
002090     05  FILLER            PIC X(30)  VALUE SPACES.
002100     05  FILLER            PIC X(5)   VALUE 'PAGE '.
002110     05  RPT-PAGE-NO       PIC ZZZ.
002120     05  FILLER            PIC X(64)  VALUE SPACES.
002130 01  HL-HEADER-2.
002140     05  FILLER            PIC X(3)   VALUE SPACES.
002150     05  FILLER            PIC X(11)  VALUE 'GRANULARITY'.
002160     05  FILLER            PIC X(3)   VALUE SPACES.
002170     05  FILLER            PIC X(13)  VALUE 'PERIOD START '.
002180     05  FILLER            PIC X(3)   VALUE SPACES.
002190     05  FILLER            PIC X(7)   VALUE 'ORDERS '.
002200     05  FILLER            PIC X(3)   VALUE SPACES.
002210     05  FILLER            PIC X(14)  VALUE 'GROSS REVENUE '.
002220     05  FILLER            PIC X(3)   VALUE SPACES.
002230     05  FILLER            PIC X(10)  VALUE 'AOV       '.
002240     05  FILLER            PIC X(3)   VALUE SPACES.
002250     05  FILLER            PIC X(14)  VALUE 'PCT CHG PRIOR '.
002260     05  FILLER            PIC X(46)  VALUE SPACES.
002270 01  DL-DETAIL.
002280     05  FILLER            PIC X(3)   VALUE SPACES.
002290     05  GRAN-DL           PIC X(7).
002300     05  FILLER            PIC X(7)   VALUE SPACES.
002310     05  PERIOD-DL         PIC 9999/99/99.
002320     05  FILLER            PIC X(4)   VALUE SPACES.
002330     05  ORDERS-DL         PIC ZZZ,ZZ9.
002340     05  FILLER            PIC X(3)   VALUE SPACES.
002350     05  GROSS-DL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002360     05  FILLER            PIC X(2)   VALUE SPACES.
002370     05  AOV-DL            PIC ZZZ,ZZ9.99-.
002380     05  FILLER            PIC X(3)   VALUE SPACES.
002390     05  PCTCHG-DL         PIC ZZ9.99-.
002400     05  FILLER            PIC X(29)  VALUE SPACES.
002410 01  DISPLAY-LINE.
002420     05  DISP-MESSAGE     PIC X(45).
002430     05  DISP-VALUE       PIC ZZZ9.
002440     05  FILLER           PIC X(30) VALUE SPACES.
002450****************************************************************
002460 PROCEDURE DIVISION.
002470****************************************************************
002480 000-MAINLINE SECTION.
002490     PERFORM 050-READ-PARM-CARD THRU 050-EXIT.
002500     OPEN INPUT  ORDER-HEADER-FILE
002510                 ORDER-TOTALS-FILE
002520          OUTPUT REVENUE-TREND-OUT
002530                 REVTREND-RPT.
002540     SORT SW-REV-SORT-FILE
002550          ON ASCENDING KEY SRT-ORD-DATE
002560          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
002570          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
002580     PERFORM 400-ROLLUP-WEEKLY THRU 400-EXIT.
002590     PERFORM 450-ROLLUP-MONTHLY THRU 450-EXIT.
002600     PERFORM 500-CALC-PCT-CHANGE THRU 500-EXIT.
002610     PERFORM 600-WRITE-ALL-BUCKETS THRU 600-EXIT.
002620     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
002630     CLOSE ORDER-HEADER-FILE
002640           ORDER-TOTALS-FILE
002650           REVENUE-TREND-OUT
002660           REVTREND-RPT.
002670     MOVE ZERO TO RETURN-CODE.
002680     GOBACK.
002690****************************************************************
002700*    050-READ-PARM-CARD  --  READS THE TRAILING-DAYS WINDOW OFF
002710*    SYSIN.  NO PARM DECK (ALL ZEROES) FALLS BACK TO THE SHOP
002720*    DEFAULT OF 30 DAYS.  SEE CR420 ABOVE.
002730****************************************************************
002740 050-READ-PARM-CARD.
002750     ACCEPT WS-PARM-CARD FROM SYSIN.
002760     IF PARM-TRAILING-DAYS = ZERO
002770         MOVE DFLT-TRAILING-DAYS TO PARM-TRAILING-DAYS
002780     END-IF.
002790     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-RUN-DATE-8.
002800     COMPUTE WS-TODAY-INT =
002810         FUNCTION INTEGER-OF-DATE (WS-RUN-DATE-8).
002820     COMPUTE WS-WINDOW-START-INT =
002830         WS-TODAY-INT - PARM-TRAILING-DAYS.
002840 050-EXIT.
002850     EXIT.
002860****************************************************************
002870*    200-SRT-INPUT-PROCD  --  MATCH-MERGE HEADERS AGAINST
002880*    TOTALS (BOTH ASCENDING ON ORDER NUMBER) AND RELEASE ONE
002890*    SORT RECORD PER MATCHED PAIR.  A HEADER WITH NO MATCHING
002900*    TOTALS RECORD WAS REJECTED BY ORDPOST AND CONTRIBUTES
002910*    NOTHING TO THE TREND.
002920****************************************************************
002930 200-SRT-INPUT-PROCD SECTION.
002940     PERFORM 800-READ-HEADER THRU 800-EXIT.
002950     PERFORM 810-READ-TOTALS THRU 810-EXIT.
002960     PERFORM 210-MATCH-RECORDS THRU 210-EXIT
002970             UNTIL EOF-HDR.
002980 200-EXIT.
002990     EXIT.
003000****************************************************************
003010*    210-MATCH-RECORDS  --  A MATCH THAT FALLS OUTSIDE THE
003020*    TRAILING-DAYS WINDOW SET UP BY 050-READ-PARM-CARD IS COUNTED
003030*    BUT NEVER RELEASED TO THE SORT - SEE CR420 ABOVE.
003040****************************************************************
003050 210-MATCH-RECORDS.
003060     EVALUATE TRUE
003070         WHEN EOF-TOT
003080             ADD +1 TO WS-UNMATCHED-CTR
003090             PERFORM 800-READ-HEADER THRU 800-EXIT
003100         WHEN TOT-ORD-ID = ORD-ID
003110             ADD +1 TO WS-MATCHED-CTR
003120             COMPUTE PA-INTEGER-DATE =
003130                 FUNCTION INTEGER-OF-DATE (ORD-DATE)
003140             IF PA-INTEGER-DATE < WS-WINDOW-START-INT
003150                OR PA-INTEGER-DATE > WS-TODAY-INT
003160                 ADD +1 TO WS-OUT-OF-WINDOW-CTR
003170             ELSE
003180                 MOVE ORD-DATE  TO SRT-ORD-DATE
003190                 MOVE TOT-GROSS TO SRT-ORD-GROSS
003200                 RELEASE SW-REV-SORT-WORK
003210             END-IF
003220             PERFORM 800-READ-HEADER THRU 800-EXIT
003230             PERFORM 810-READ-TOTALS THRU 810-EXIT
003240         WHEN TOT-ORD-ID < ORD-ID
003250             PERFORM 810-READ-TOTALS THRU 810-EXIT
003260         WHEN OTHER
003270             ADD +1 TO WS-UNMATCHED-CTR
003280             PERFORM 800-READ-HEADER THRU 800-EXIT
003290     END-EVALUATE.
003300 210-EXIT.
003310     EXIT.
003320****************************************************************
003330*    300-SRT-OUTPUT-PROCD  --  CONTROL BREAK ON ORDER DATE.
003340*    BUILDS ONE DAILY BUCKET PER DISTINCT SRT-ORD-DATE.
003350****************************************************************
003360 300-SRT-OUTPUT-PROCD SECTION.
003370     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
003380     IF EOF-SRT-OUTPUT
003390         DISPLAY 'REVTREND - NO MATCHED ORDER RECORDS TO TREND'
003400         GO TO 300-EXIT
003410     END-IF.
003420     PERFORM 320-OPEN-DAILY-BUCKET THRU 320-EXIT.
003430     PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
003440             UNTIL EOF-SRT-OUTPUT.
003450     PERFORM 380-CLOSE-DAILY-BUCKET THRU 380-EXIT.
003460 300-EXIT.
003470     EXIT.
003480 320-OPEN-DAILY-BUCKET.
003490     ADD +1 TO WS-DAILY-COUNT.
003500     MOVE SRT-ORD-DATE  TO WS-DLY-PERIOD-START (WS-DAILY-COUNT).
003510     MOVE 'DAILY  '     TO WS-DLY-GRANULARITY  (WS-DAILY-COUNT).
003520     MOVE ZERO          TO WS-DLY-ORDER-COUNT   (WS-DAILY-COUNT)
003530                           WS-DLY-GROSS-TOTAL   (WS-DAILY-COUNT)
003540                           WS-DLY-AOV           (WS-DAILY-COUNT)
003550                           WS-DLY-PCT-CHANGE    (WS-DAILY-COUNT).
003560 320-EXIT.
003570     EXIT.
003580 340-PRSS-SORTED-OUTPUT.
003590     IF SRT-ORD-DATE NOT = WS-DLY-PERIOD-START (WS-DAILY-COUNT)
003600         PERFORM 320-OPEN-DAILY-BUCKET THRU 320-EXIT
003610     END-IF.
003620     ADD +1 TO WS-DLY-ORDER-COUNT (WS-DAILY-COUNT).
003630     ADD SRT-ORD-GROSS TO WS-DLY-GROSS-TOTAL (WS-DAILY-COUNT).
003640     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
003650 340-EXIT.
003660     EXIT.
003670 380-CLOSE-DAILY-BUCKET.
003680     PERFORM 385-CALC-ONE-DAILY-AOV THRU 385-EXIT
003690             VARYING DAY-IDX FROM 1 BY 1
003700             UNTIL DAY-IDX > WS-DAILY-COUNT.
003710 380-EXIT.
003720     EXIT.
003730 385-CALC-ONE-DAILY-AOV.
003740     IF WS-DLY-ORDER-COUNT (DAY-IDX) NOT = ZERO
003750         COMPUTE WS-DLY-AOV (DAY-IDX) ROUNDED =
003760             WS-DLY-GROSS-TOTAL (DAY-IDX)
003770             / WS-DLY-ORDER-COUNT (DAY-IDX)
003780     END-IF.
003790 385-EXIT.
003800     EXIT.
003810****************************************************************
003820*    400-ROLLUP-WEEKLY  --  ALIGN EACH DAILY BUCKET TO THE
003830*    MONDAY ON OR BEFORE IT (VIA PERALGN) AND ACCUMULATE INTO
003840*    WS-WEEKLY-TABLE.  BUILT IN ASCENDING ORDER BECAUSE THE
003850*    DAILY TABLE IS ALREADY ASCENDING.
003860****************************************************************
003870 400-ROLLUP-WEEKLY.
003880     PERFORM 405-ROLLUP-ONE-DAY-TO-WEEK THRU 405-EXIT
003890             VARYING DAY-IDX FROM 1 BY 1
003900             UNTIL DAY-IDX > WS-DAILY-COUNT.
003910     PERFORM 407-CALC-ONE-WEEKLY-AOV THRU 407-EXIT
003920             VARYING WEEK-IDX FROM 1 BY 1
003930             UNTIL WEEK-IDX > WS-WEEKLY-COUNT.
003940 400-EXIT.
003950     EXIT.
003960 405-ROLLUP-ONE-DAY-TO-WEEK.
003970     MOVE WS-DLY-PERIOD-START (DAY-IDX) TO PA-DATE-IN.
003980     PERFORM 470-ALIGN-TO-MONDAY THRU 470-EXIT.
003990     IF WS-WEEKLY-COUNT = ZERO
004000      OR PA-ALIGNED-DATE NOT =
004010             WS-WKY-PERIOD-START (WS-WEEKLY-COUNT)
004020         ADD +1 TO WS-WEEKLY-COUNT
004030         MOVE PA-ALIGNED-DATE TO
004040             WS-WKY-PERIOD-START (WS-WEEKLY-COUNT)
004050         MOVE 'WEEKLY ' TO
004060             WS-WKY-GRANULARITY (WS-WEEKLY-COUNT)
004070         MOVE ZERO TO
004080             WS-WKY-ORDER-COUNT (WS-WEEKLY-COUNT)
004090             WS-WKY-GROSS-TOTAL (WS-WEEKLY-COUNT)
004100             WS-WKY-AOV         (WS-WEEKLY-COUNT)
004110             WS-WKY-PCT-CHANGE  (WS-WEEKLY-COUNT)
004120     END-IF.
004130     ADD WS-DLY-ORDER-COUNT (DAY-IDX)
004140         TO WS-WKY-ORDER-COUNT (WS-WEEKLY-COUNT).
004150     ADD WS-DLY-GROSS-TOTAL (DAY-IDX)
004160         TO WS-WKY-GROSS-TOTAL (WS-WEEKLY-COUNT).
004170 405-EXIT.
004180     EXIT.
004190 407-CALC-ONE-WEEKLY-AOV.
004200     IF WS-WKY-ORDER-COUNT (WEEK-IDX) NOT = ZERO
004210         COMPUTE WS-WKY-AOV (WEEK-IDX) ROUNDED =
004220             WS-WKY-GROSS-TOTAL (WEEK-IDX)
004230             / WS-WKY-ORDER-COUNT (WEEK-IDX)
004240     END-IF.
004250 407-EXIT.
004260     EXIT.
004270 450-ROLLUP-MONTHLY.
004280     PERFORM 455-ROLLUP-ONE-DAY-TO-MONTH THRU 455-EXIT
004290             VARYING DAY-IDX FROM 1 BY 1
004300             UNTIL DAY-IDX > WS-DAILY-COUNT.
004310     PERFORM 457-CALC-ONE-MONTHLY-AOV THRU 457-EXIT
004320             VARYING MONTH-IDX FROM 1 BY 1
004330             UNTIL MONTH-IDX > WS-MONTHLY-COUNT.
004340 450-EXIT.
004350     EXIT.
004360 455-ROLLUP-ONE-DAY-TO-MONTH.
004370     MOVE WS-DLY-PERIOD-START (DAY-IDX) TO PA-DATE-IN.
004380     PERFORM 480-ALIGN-TO-MONTH THRU 480-EXIT.
004390     IF WS-MONTHLY-COUNT = ZERO
004400      OR PA-ALIGNED-DATE NOT =
004410             WS-MTH-PERIOD-START (WS-MONTHLY-COUNT)
004420         ADD +1 TO WS-MONTHLY-COUNT
004430         MOVE PA-ALIGNED-DATE TO
004440             WS-MTH-PERIOD-START (WS-MONTHLY-COUNT)
004450         MOVE 'MONTHLY' TO
004460             WS-MTH-GRANULARITY (WS-MONTHLY-COUNT)
004470         MOVE ZERO TO
004480             WS-MTH-ORDER-COUNT (WS-MONTHLY-COUNT)
004490             WS-MTH-GROSS-TOTAL (WS-MONTHLY-COUNT)
004500             WS-MTH-AOV         (WS-MONTHLY-COUNT)
004510             WS-MTH-PCT-CHANGE  (WS-MONTHLY-COUNT)
004520     END-IF.
004530     ADD WS-DLY-ORDER-COUNT (DAY-IDX)
004540         TO WS-MTH-ORDER-COUNT (WS-MONTHLY-COUNT).
004550     ADD WS-DLY-GROSS-TOTAL (DAY-IDX)
004560         TO WS-MTH-GROSS-TOTAL (WS-MONTHLY-COUNT).
004570 455-EXIT.
004580     EXIT.
004590 457-CALC-ONE-MONTHLY-AOV.
004600     IF WS-MTH-ORDER-COUNT (MONTH-IDX) NOT = ZERO
004610         COMPUTE WS-MTH-AOV (MONTH-IDX) ROUNDED =
004620             WS-MTH-GROSS-TOTAL (MONTH-IDX)
004630             / WS-MTH-ORDER-COUNT (MONTH-IDX)
004640     END-IF.
004650 457-EXIT.
004660     EXIT.
004670****************************************************************
004680*    470/480 -- PERALGN-DRIVEN BUCKET ALIGNMENT.  THE WEEK
004690*    ALIGNMENT USES THE INTEGER-DATE FUNCTIONS SO NO CALL TO A
004700*    DATE SUBROUTINE IS NEEDED - JANUARY 1, 1601 IS DAY ONE AND
004710*    IS A MONDAY, WHICH IS ALL THE MOD ARITHMETIC BELOW RELIES
004720*    ON.
004730****************************************************************
004740 470-ALIGN-TO-MONDAY.
004750     COMPUTE PA-INTEGER-DATE =
004760         FUNCTION INTEGER-OF-DATE (PA-DATE-IN).
004770     COMPUTE PA-DAY-OF-WEEK =
004780         FUNCTION MOD (PA-INTEGER-DATE - 1, 7) + 1.
004790     COMPUTE PA-DAYS-SINCE-MONDAY = PA-DAY-OF-WEEK - 1.
004800     COMPUTE PA-INTEGER-DATE =
004810         PA-INTEGER-DATE - PA-DAYS-SINCE-MONDAY.
004820     COMPUTE PA-ALIGNED-DATE =
004830         FUNCTION DATE-OF-INTEGER (PA-INTEGER-DATE).
004840 470-EXIT.
004850     EXIT.
004860 480-ALIGN-TO-MONTH.
004870     COMPUTE PA-WORK-YYYYMM = PA-IN-CCYY * 100 + PA-IN-MM.
004880     COMPUTE PA-ALIGNED-DATE = PA-WORK-YYYYMM * 100 + 1.
004890 480-EXIT.
004900     EXIT.
004910****************************************************************
004920*    500-CALC-PCT-CHANGE  --  SIGNED PERCENT CHANGE VS. THE
004930*    PRIOR PERIOD, EACH GRANULARITY WALKED INDEPENDENTLY.  THE
004940*    FIRST PERIOD IN EACH TABLE HAS NO PRIOR - LEFT AT ZERO.
004950****************************************************************
004960 500-CALC-PCT-CHANGE.
004970     PERFORM 520-PCT-ONE-DAILY THRU 520-EXIT
004980             VARYING DAY-IDX FROM 2 BY 1
004990             UNTIL DAY-IDX > WS-DAILY-COUNT.
005000     PERFORM 540-PCT-ONE-WEEKLY THRU 540-EXIT
005010             VARYING WEEK-IDX FROM 2 BY 1
005020             UNTIL WEEK-IDX > WS-WEEKLY-COUNT.
005030     PERFORM 560-PCT-ONE-MONTHLY THRU 560-EXIT
005040             VARYING MONTH-IDX FROM 2 BY 1
005050             UNTIL MONTH-IDX > WS-MONTHLY-COUNT.
005060 500-EXIT.
005070     EXIT.
005080 520-PCT-ONE-DAILY.
005090     IF WS-DLY-GROSS-TOTAL (DAY-IDX - 1) = ZERO
005100         MOVE ZERO TO WS-DLY-PCT-CHANGE (DAY-IDX)
005110     ELSE
005120         COMPUTE WS-DLY-PCT-CHANGE (DAY-IDX) ROUNDED =
005130             ((WS-DLY-GROSS-TOTAL (DAY-IDX)
005140               - WS-DLY-GROSS-TOTAL (DAY-IDX - 1))
005150              / WS-DLY-GROSS-TOTAL (DAY-IDX - 1))
005160             * 100
005170     END-IF.
005180 520-EXIT.
005190     EXIT.
005200 540-PCT-ONE-WEEKLY.
005210     IF WS-WKY-GROSS-TOTAL (WEEK-IDX - 1) = ZERO
005220         MOVE ZERO TO WS-WKY-PCT-CHANGE (WEEK-IDX)
005230     ELSE
005240         COMPUTE WS-WKY-PCT-CHANGE (WEEK-IDX) ROUNDED =
005250             ((WS-WKY-GROSS-TOTAL (WEEK-IDX)
005260               - WS-WKY-GROSS-TOTAL (WEEK-IDX - 1))
005270              / WS-WKY-GROSS-TOTAL (WEEK-IDX - 1))
005280             * 100
005290     END-IF.
005300 540-EXIT.
005310     EXIT.
005320 560-PCT-ONE-MONTHLY.
005330     IF WS-MTH-GROSS-TOTAL (MONTH-IDX - 1) = ZERO
005340         MOVE ZERO TO WS-MTH-PCT-CHANGE (MONTH-IDX)
005350     ELSE
005360         COMPUTE WS-MTH-PCT-CHANGE (MONTH-IDX) ROUNDED =
005370             ((WS-MTH-GROSS-TOTAL (MONTH-IDX)
005380               - WS-MTH-GROSS-TOTAL (MONTH-IDX - 1))
005390              / WS-MTH-GROSS-TOTAL (MONTH-IDX - 1))
005400             * 100
005410     END-IF.
005420 560-EXIT.
005430     EXIT.
005440****************************************************************
005450*    600-WRITE-ALL-BUCKETS  --  WRITE REVENUE-TREND-OUT AND THE
005460*    PRINTED REPORT, DAILY BLOCK FIRST, THEN WEEKLY, THEN
005470*    MONTHLY.
005480****************************************************************
005490 600-WRITE-ALL-BUCKETS.
005500     PERFORM 955-HEADINGS THRU 955-EXIT.
005510     PERFORM 620-WRITE-ONE-DAILY THRU 620-EXIT
005520             VARYING DAY-IDX FROM 1 BY 1
005530             UNTIL DAY-IDX > WS-DAILY-COUNT.
005540     PERFORM 640-WRITE-ONE-WEEKLY THRU 640-EXIT
005550             VARYING WEEK-IDX FROM 1 BY 1
005560             UNTIL WEEK-IDX > WS-WEEKLY-COUNT.
005570     PERFORM 660-WRITE-ONE-MONTHLY THRU 660-EXIT
005580             VARYING MONTH-IDX FROM 1 BY 1
005590             UNTIL MONTH-IDX > WS-MONTHLY-COUNT.
005600 600-EXIT.
005610     EXIT.
005620 620-WRITE-ONE-DAILY.
005630     MOVE WS-DLY-PERIOD-START (DAY-IDX) TO BKT-PERIOD-START.
005640     MOVE WS-DLY-GRANULARITY  (DAY-IDX) TO BKT-GRANULARITY.
005650     MOVE WS-DLY-ORDER-COUNT  (DAY-IDX) TO BKT-ORDER-COUNT.
005660     MOVE WS-DLY-GROSS-TOTAL  (DAY-IDX) TO BKT-GROSS-TOTAL.
005670     MOVE WS-DLY-AOV          (DAY-IDX) TO BKT-AOV.
005680     MOVE ZERO                          TO BKT-MOVING-AVG-AOV.
005690     MOVE WS-DLY-PCT-CHANGE   (DAY-IDX) TO BKT-PCT-CHANGE.
005700     WRITE REVENUE-BUCKET-REC.
005710     PERFORM 700-PRINT-BUCKET-LINE THRU 700-EXIT.
005720 620-EXIT.
005730     EXIT.
005740 640-WRITE-ONE-WEEKLY.
005750     MOVE WS-WKY-PERIOD-START (WEEK-IDX) TO BKT-PERIOD-START.
005760     MOVE WS-WKY-GRANULARITY  (WEEK-IDX) TO BKT-GRANULARITY.
005770     MOVE WS-WKY-ORDER-COUNT  (WEEK-IDX) TO BKT-ORDER-COUNT.
005780     MOVE WS-WKY-GROSS-TOTAL  (WEEK-IDX) TO BKT-GROSS-TOTAL.
005790     MOVE WS-WKY-AOV          (WEEK-IDX) TO BKT-AOV.
005800     MOVE ZERO                           TO BKT-MOVING-AVG-AOV.
005810     MOVE WS-WKY-PCT-CHANGE   (WEEK-IDX) TO BKT-PCT-CHANGE.
005820     WRITE REVENUE-BUCKET-REC.
005830     PERFORM 700-PRINT-BUCKET-LINE THRU 700-EXIT.
005840 640-EXIT.
005850     EXIT.
005860 660-WRITE-ONE-MONTHLY.
005870     MOVE WS-MTH-PERIOD-START (MONTH-IDX) TO BKT-PERIOD-START.
005880     MOVE WS-MTH-GRANULARITY  (MONTH-IDX) TO BKT-GRANULARITY.
005890     MOVE WS-MTH-ORDER-COUNT  (MONTH-IDX) TO BKT-ORDER-COUNT.
005900     MOVE WS-MTH-GROSS-TOTAL  (MONTH-IDX) TO BKT-GROSS-TOTAL.
005910     MOVE WS-MTH-AOV          (MONTH-IDX) TO BKT-AOV.
005920     MOVE ZERO                            TO BKT-MOVING-AVG-AOV.
005930     MOVE WS-MTH-PCT-CHANGE   (MONTH-IDX) TO BKT-PCT-CHANGE.
005940     WRITE REVENUE-BUCKET-REC.
005950     PERFORM 700-PRINT-BUCKET-LINE THRU 700-EXIT.
005960 660-EXIT.
005970     EXIT.
005980****************************************************************
005990*    700-PRINT-BUCKET-LINE  --  RELIES ON REVENUE-BUCKET-REC
006000*    HOLDING THE ROW JUST WRITTEN BY THE CALLING PARAGRAPH.
006010****************************************************************
006020 700-PRINT-BUCKET-LINE.
006030     MOVE BKT-GRANULARITY  TO GRAN-DL.
006040     MOVE BKT-PERIOD-START TO PERIOD-DL.
006050     MOVE BKT-ORDER-COUNT  TO ORDERS-DL.
006060     MOVE BKT-GROSS-TOTAL  TO GROSS-DL.
006070     MOVE BKT-AOV          TO AOV-DL.
006080     MOVE BKT-PCT-CHANGE   TO PCTCHG-DL.
006090     WRITE REVTREND-RPT-LINE FROM DL-DETAIL
006100         AFTER ADVANCING 1.
006110 700-EXIT.
006120     EXIT.
006130****************************************************************
006140 550-DISPLAY-PROG-DIAG.
006150     DISPLAY '****     REVTREND RUNNING    ****'.
006160     MOVE 'ORDER HEADERS READ                           '  TO
006170          DISP-MESSAGE.
006180     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
006190     DISPLAY DISPLAY-LINE.
006200     MOVE 'ORDER TOTALS READ                            '  TO
006210          DISP-MESSAGE.
006220     MOVE WS-TOT-READ-CTR TO DISP-VALUE.
006230     DISPLAY DISPLAY-LINE.
006240     MOVE 'ORDERS MATCHED TO A TOTALS RECORD            '  TO
006250          DISP-MESSAGE.
006260     MOVE WS-MATCHED-CTR TO DISP-VALUE.
006270     DISPLAY DISPLAY-LINE.
006280     MOVE 'HEADERS WITH NO TOTALS RECORD (REJECTED)     '  TO
006290          DISP-MESSAGE.
006300     MOVE WS-UNMATCHED-CTR TO DISP-VALUE.
006310     DISPLAY DISPLAY-LINE.
006320     MOVE 'MATCHED ORDERS OUTSIDE THE TRAILING WINDOW   '  TO
006330          DISP-MESSAGE.
006340     MOVE WS-OUT-OF-WINDOW-CTR TO DISP-VALUE.
006350     DISPLAY DISPLAY-LINE.
006360     DISPLAY '****     REVTREND EOJ        ****'.
006370 550-EXIT.
006380     EXIT.
006390****************************************************************
006400 800-READ-HEADER.
006410     READ ORDER-HEADER-FILE
006420         AT END MOVE 'YES' TO WS-EOF-HDR-SW
006430     END-READ.
006440     IF WS-ORDHDR-STATUS = '00'
006450         ADD +1 TO WS-HDR-READ-CTR
006460     END-IF.
006470 800-EXIT.
006480     EXIT.
006490 810-READ-TOTALS.
006500     IF NOT EOF-TOT
006510         READ ORDER-TOTALS-FILE
006520             AT END MOVE 'YES' TO WS-EOF-TOT-SW
006530         END-READ
006540         IF WS-ORDTOT-STATUS = '00'
006550             ADD +1 TO WS-TOT-READ-CTR
006560         END-IF
006570     END-IF.
006580 810-EXIT.
006590     EXIT.
006600 900-RETURN-SRTD-REC.
006610     RETURN SW-REV-SORT-FILE
006620         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
006630     END-RETURN.
006640     IF NOT EOF-SRT-OUTPUT
006650         ADD +1 TO WS-RETR-CTR
006660     END-IF.
006670 900-EXIT.
006680     EXIT.
006690 955-HEADINGS.
006700     ADD +1 TO WS-PAGE-COUNT.
006710     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
006720     WRITE REVTREND-RPT-LINE FROM HL-HEADER-1
006730         AFTER ADVANCING PAGE.
006740     WRITE REVTREND-RPT-LINE FROM HL-HEADER-2
006750         AFTER ADVANCING 2.
006760 955-EXIT.
006770     EXIT.
006780* END OF PROGRAM REVTREND
