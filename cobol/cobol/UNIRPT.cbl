000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    UNIRPT.
000120 AUTHOR.        K. T. WARFIELD.
000130 INSTALLATION.  MERCHANTS DATA CENTER.
000140 DATE-WRITTEN.  03/09/2015.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL.  AUTHORIZED PERSONNEL ONLY.
000170****************************************************************
000180* PROGRAM USED TO CREATE THE UNIFIED BUCKETED ANALYTICS REPORT.
000190* UNIRPT IS THE "ONE REPORT, ANY WINDOW" JOB - THE PARM CARD IN
000200* SYSIN TELLS IT WHAT DATE RANGE TO COVER, WHAT GRANULARITY TO
000210* BUCKET AT (DAILY/WEEKLY/MONTHLY), AND WHICH ORDER STATUSES ARE
000220* IN SCOPE.  EMPTY BUCKETS ARE BUILT FOR THE WHOLE FROM/TO RANGE
000230* BEFORE ANY DATA IS READ, SO A BUCKET WITH NO QUALIFYING ORDERS
000240* STILL PRINTS WITH ZEROS RATHER THAN BEING LEFT OUT.  A RUNNING
000250* GRAND TOTAL IS CARRIED DOWN THE REPORT AND FOOTED AT THE END.
000260****************************************************************
000270*    MAINTENANCE HISTORY
000280*    ------------------------------------------------------
000290*    03/09/15  KTW  CR372  ORIGINAL.  REPLACES THREE ONE-OFF
000300*                          DATE-RANGE JOBS (ORDANLYZ VARIANTS)
000310*                          WITH ONE PARM-DRIVEN PROGRAM - OPS
000320*                          REQUEST OPS-15-041.
000330*    11/02/17  DBH  CR398  ADDED THE STATUS ALLOW-LIST TO THE
000340*                          PARM CARD - PRIOR VERSION REPORTED
000350*                          EVERY STATUS, INCLUDING CANCELLED AND
000360*                          REFUNDED, WHICH DOUBLE-COUNTED WITH
000370*                          AOVRPT FOR FINANCE.
000380*    06/14/19  MPQ  CR415  WEEKLY AND MONTHLY GRANULARITY CODES
000390*                          ADDED - PREVIOUSLY DAILY ONLY.
000400****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.   IBM-390.
000440 OBJECT-COMPUTER.   IBM-390.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 ON UNIRPT-DIAG-SW.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT ORDER-HEADER-FILE   ASSIGN TO ORDHDRIN
000510             FILE STATUS IS WS-ORDHDR-STATUS.
000520     SELECT ORDER-TOTALS-FILE   ASSIGN TO ORDTOTIN
000530             FILE STATUS IS WS-ORDTOT-STATUS.
000540     SELECT UNIRPT-RPT          ASSIGN TO UT-S-REPORT
000550             FILE STATUS IS WS-UNIRPT-STATUS.
000560****************************************************************
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  ORDER-HEADER-FILE
000600     RECORDING MODE IS F.
000610     COPY ORDHDR.
000620 FD  ORDER-TOTALS-FILE
000630     RECORDING MODE IS F.
000640     COPY ORDTOT.
000650 FD  UNIRPT-RPT
000660     RECORDING MODE IS F
000670     RECORD CONTAINS 133 CHARACTERS.
000680 01  UNIRPT-RPT-LINE                PIC X(133).
000690****************************************************************
000700 WORKING-STORAGE SECTION.
000710****************************************************************
000720     COPY PERALGN.
000730****************************************************************
000740 01  WS-FILE-STATUSES.
000750     05  WS-ORDHDR-STATUS       PIC X(2)  VALUE SPACES.
000760     05  WS-ORDTOT-STATUS       PIC X(2)  VALUE SPACES.
000770     05  WS-UNIRPT-STATUS       PIC X(2)  VALUE SPACES.
000780     05  FILLER                 PIC X(8)  VALUE SPACES.
000790 01  PROGRAM-INDICATOR-SWITCHES.
000800     05  WS-EOF-HDR-SW              PIC X(3)   VALUE 'NO '.
000810         88  EOF-HDR                            VALUE 'YES'.
000820     05  WS-EOF-TOT-SW              PIC X(3)   VALUE 'NO '.
000830         88  EOF-TOT                            VALUE 'YES'.
000840     05  WS-BKT-FOUND-SW            PIC X(3)   VALUE 'NO '.
000850         88  WS-BKT-WAS-FOUND                   VALUE 'YES'.
000860     05  FILLER                     PIC X(8)   VALUE SPACES.
000870****************************************************************
000880*    PARM CARD - READ FROM SYSIN AT STARTUP.  GRANULARITY-CODE
000890*    IS 'D', 'W', OR 'M'.  UP TO SIX STATUS VALUES MAY BE
000900*    ALLOWED; PARM-ALLOW-COUNT SAYS HOW MANY OF THE SIX SLOTS
000910*    ARE ACTUALLY IN USE.  SEE CR398 AND CR415 ABOVE.
000920****************************************************************
000930 01  WS-PARM-CARD.
000940     05  PARM-FROM-DATE             PIC 9(8).
000950     05  PARM-TO-DATE               PIC 9(8).
000960     05  PARM-GRANULARITY-CODE      PIC X(1).
000970         88  PARM-IS-DAILY                VALUE 'D'.
000980         88  PARM-IS-WEEKLY               VALUE 'W'.
000990         88  PARM-IS-MONTHLY              VALUE 'M'.
001000     05  PARM-ALLOW-COUNT           PIC 9(1).
001010     05  PARM-ALLOW-STATUS OCCURS 6 TIMES PIC X(10).
001020     05  FILLER                     PIC X(10).
001030 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
001040     05  FILLER                     PIC X(17).
001050     05  PARM-ALLOW-COUNT-N         PIC 9(1).
001060     05  FILLER                     PIC X(70).
001070****************************************************************
001080*    DEFAULT PARM CARD - USED ONLY WHEN SYSIN COMES BACK BLANK,
001090*    SO A TEST RUN WITH NO PARM DECK STILL PRODUCES A REPORT.
001100*    A REAL PRODUCTION RUN ALWAYS SUPPLIES ITS OWN PARM CARD.
001110****************************************************************
001120 01  WS-DEFAULT-PARM.
001130     05  DFLT-FROM-DATE             PIC 9(8) VALUE ZERO.
001140     05  DFLT-TO-DATE               PIC 9(8) VALUE ZERO.
001150     05  DFLT-GRANULARITY           PIC X(1) VALUE 'D'.
001160     05  FILLER                     PIC X(8) VALUE SPACES.
001170****************************************************************
001180*    THE BUCKET TABLE.  BUILT EMPTY FROM PARM-FROM-DATE THROUGH
001190*    PARM-TO-DATE BEFORE ANY INPUT IS READ, THEN SEARCHED (BY
001200*    ASCENDING PERIOD-START) AS EACH QUALIFYING ORDER IS MATCHED.
001210****************************************************************
001220 01  WS-BKT-TABLE-CONTROL.
001230     05  WS-BKT-MAX                 PIC S9(4) COMP VALUE +400.
001240     05  WS-BKT-COUNT               PIC S9(4) COMP VALUE ZERO.
001250     05  FILLER                     PIC X(8)  VALUE SPACES.
001260 01  WS-BKT-TABLE.
001270     05  WS-BKT-ENTRY OCCURS 400 TIMES
001280             ASCENDING KEY IS WS-BKT-PERIOD-START
001290             INDEXED BY BKT-IDX.
001300         10  WS-BKT-PERIOD-START    PIC 9(8).
001310         10  WS-BKT-PERIOD-START-R REDEFINES WS-BKT-PERIOD-START.
001320             15  WS-BKT-CCYY        PIC 9(4).
001330             15  WS-BKT-MM          PIC 9(2).
001340             15  WS-BKT-DD          PIC 9(2).
001350         10  WS-BKT-ORDER-COUNT     PIC S9(7) COMP-3.
001360         10  WS-BKT-GROSS-TOTAL     PIC S9(12)V9(2) COMP-3.
001370         10  WS-BKT-AOV             PIC S9(10)V9(2) COMP-3.
001380         10  FILLER                 PIC X(6).
001390****************************************************************
001400*    STATUS-ALLOW-LIST WORK AREA AND RUN COUNTERS.
001410****************************************************************
001420 01  WS-WORK-FIELDS.
001430     05  WS-ORDER-ALIGNED-START     PIC 9(8) VALUE ZERO.
001440     05  ALLOW-IDX                  PIC S9(2) COMP VALUE ZERO.
001450     05  FILLER                     PIC X(8) VALUE SPACES.
001460 01  WS-ACCUMULATORS.
001470     05  WS-HDR-READ-CTR            PIC S9(7) COMP-3 VALUE ZERO.
001480     05  WS-TOT-READ-CTR            PIC S9(7) COMP-3 VALUE ZERO.
001490     05  WS-MATCHED-CTR             PIC S9(7) COMP-3 VALUE ZERO.
001500     05  WS-OUT-OF-WINDOW-CTR       PIC S9(7) COMP-3 VALUE ZERO.
001510     05  WS-STATUS-REJECT-CTR       PIC S9(7) COMP-3 VALUE ZERO.
001520     05  WS-NO-BUCKET-CTR           PIC S9(7) COMP-3 VALUE ZERO.
001530     05  FILLER                     PIC X(8)  VALUE SPACES.
001540****************************************************************
001550*    RUNNING GRAND TOTALS - CARRIED DOWN THE REPORT.
001560****************************************************************
001570 01  WS-GRAND-TOTALS.
001580     05  WS-GT-ORDER-COUNT          PIC S9(9) COMP-3 VALUE ZERO.
001590     05  WS-GT-GROSS-TOTAL          PIC S9(13)V9(2) COMP-3 VALUE ZERO.
001600     05  WS-GT-GROSS-TOTAL-R REDEFINES WS-GT-GROSS-TOTAL.
001610         10  WS-GT-GROSS-WHOLE      PIC S9(13) COMP-3.
001620         10  WS-GT-GROSS-CENTS      PIC S9      COMP-3.
001630     05  FILLER                     PIC X(8)  VALUE SPACES.
001640****************************************************************
001650*    REPORT LINES.
001660****************************************************************
001670 01  WS-REPORT-CONTROLS.
001680     05  WS-PAGE-COUNT              PIC S9(3) COMP VALUE ZERO.
001690     05  FILLER                     PIC X(8)  VALUE SPACES.
001700 01  HL-HEADER-1.
001710     05  FILLER            PIC X(1)   VALUE SPACES.
001720     05  FILLER            PIC X(30)  VALUE
001730         'SUPMKT UNIFIED ANALYTICS RPT '.
001740     05  FILLER            PIC X(30)  VALUE SPACES.
001750     05  FILLER            PIC X(5)   VALUE 'PAGE '.
001760     05  RPT-PAGE-NO       PIC ZZZ.
001770     05  FILLER            PIC X(64)  VALUE SPACES.
001780 01  HL-HEADER-2.
001790     05  FILLER            PIC X(1)   VALUE SPACES.
001800     05  FILLER            PIC X(10)  VALUE 'PERIOD'.
001810     05  FILLER            PIC X(10)  VALUE 'ORDERS'.
001820     05  FILLER            PIC X(15)  VALUE 'GROSS TOTAL'.
001830     05  FILLER            PIC X(12)  VALUE 'AOV'.
001840     05  FILLER            PIC X(12)  VALUE 'GT ORDERS'.
001850     05  FILLER            PIC X(17)  VALUE 'GT GROSS TOTAL'.
001860     05  FILLER            PIC X(56)  VALUE SPACES.
001870 01  DL-DETAIL.
001880     05  PERIOD-DL         PIC 9999/99/99.
001890     05  FILLER            PIC X(2)   VALUE SPACES.
001900     05  ORDERS-DL         PIC ZZZ,ZZ9.
001910     05  FILLER            PIC X(2)   VALUE SPACES.
001920     05  GROSS-DL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
001930     05  FILLER            PIC X(2)   VALUE SPACES.
001940     05  AOV-DL            PIC ZZZ,ZZ9.99-.
001950     05  FILLER            PIC X(2)   VALUE SPACES.
001960     05  GT-ORDERS-DL      PIC ZZ,ZZZ,ZZ9.
001970     05  FILLER            PIC X(2)   VALUE SPACES.
001980     05  GT-GROSS-DL       PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
001990     05  FILLER            PIC X(9)   VALUE SPACES.
002000 01  SL-SUMMARY-LINE.
002010     05  FILLER            PIC X(3)   VALUE SPACES.
002020     05  SUMM-LABEL        PIC X(38).
002030     05  SUMM-VALUE        PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
002040     05  FILLER            PIC X(88)  VALUE SPACES.
002050 01  DISPLAY-LINE.
002060     05  DISP-MESSAGE     PIC X(45).
002070     05  DISP-VALUE       PIC ZZZ9.
002080     05  FILLER           PIC X(30) VALUE SPACES.
002090****************************************************************
002100 PROCEDURE DIVISION.
002110****************************************************************
002120 000-MAINLINE.
002130     OPEN INPUT  ORDER-HEADER-FILE
002140                 ORDER-TOTALS-FILE
002150          OUTPUT UNIRPT-RPT.
002160     PERFORM 050-READ-PARM-CARD THRU 050-EXIT.
002170     PERFORM 100-BUILD-EMPTY-BUCKETS THRU 100-EXIT.
002180     PERFORM 800-READ-HEADER THRU 800-EXIT.
002190     PERFORM 810-READ-TOTALS THRU 810-EXIT.
002200     PERFORM 200-MATCH-RECORDS THRU 200-EXIT
002210             UNTIL EOF-HDR.
002220     PERFORM 300-CALC-BUCKET-AOV THRU 300-EXIT.
002230     PERFORM 400-WRITE-REPORT THRU 400-EXIT.
002240     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
002250     CLOSE ORDER-HEADER-FILE
002260           ORDER-TOTALS-FILE
002270           UNIRPT-RPT.
002280     MOVE ZERO TO RETURN-CODE.
002290     GOBACK.
002300****************************************************************
002310*    050-READ-PARM-CARD  --  ONE ACCEPT FROM SYSIN.  IF THE PARM
002320*    DECK IS MISSING (FROM-DATE COMES BACK ZERO), THE JOB FALLS
002330*    BACK TO A DAILY, TODAY-ONLY DEFAULT SO A MIS-CUE JCL DECK
002340*    DOES NOT ABEND THE STEP.
002350****************************************************************
002360 050-READ-PARM-CARD.
002370     ACCEPT WS-PARM-CARD FROM SYSIN.
002380     IF PARM-FROM-DATE = ZERO
002390         MOVE FUNCTION CURRENT-DATE(1:8) TO DFLT-FROM-DATE
002400                                             DFLT-TO-DATE
002410         MOVE DFLT-FROM-DATE      TO PARM-FROM-DATE
002420         MOVE DFLT-TO-DATE        TO PARM-TO-DATE
002430         MOVE DFLT-GRANULARITY    TO PARM-GRANULARITY-CODE
002440         MOVE 1                   TO PARM-ALLOW-COUNT
002450         MOVE 'DELIVERED '        TO PARM-ALLOW-STATUS (1)
002460     END-IF.
002470 050-EXIT.
002480     EXIT.
002490****************************************************************
002500*    100-BUILD-EMPTY-BUCKETS  --  STEP FROM PARM-FROM-DATE TO
002510*    PARM-TO-DATE AT THE PARM-SELECTED GRANULARITY, ALIGNING
002520*    EACH STOP TO MONDAY (WEEKLY) OR THE 1ST (MONTHLY) VIA
002530*    PERALGN, SO A BUCKET'S KEY MATCHES WHAT 210-ALIGN-ORDER
002540*    COMPUTES FOR AN INCOMING ORDER.
002550****************************************************************
002560 100-BUILD-EMPTY-BUCKETS.
002570     MOVE PARM-FROM-DATE TO PA-DATE-IN.
002580     PERFORM 120-ALIGN-CURRENT-DATE THRU 120-EXIT.
002590     PERFORM 110-BUILD-ONE-BUCKET THRU 110-EXIT
002600             UNTIL PA-ALIGNED-DATE > PARM-TO-DATE
002610             OR WS-BKT-COUNT NOT < WS-BKT-MAX.
002620 100-EXIT.
002630     EXIT.
002640****************************************************************
002650*    110-BUILD-ONE-BUCKET  --  ONE EMPTY BUCKET, THEN STEP THE
002660*    ALIGNED DATE FORWARD ONE PERIOD FOR THE NEXT PASS.
002670****************************************************************
002680 110-BUILD-ONE-BUCKET.
002690     ADD +1 TO WS-BKT-COUNT.
002700     MOVE PA-ALIGNED-DATE TO WS-BKT-PERIOD-START (WS-BKT-COUNT).
002710     MOVE ZERO TO WS-BKT-ORDER-COUNT (WS-BKT-COUNT)
002720                  WS-BKT-GROSS-TOTAL (WS-BKT-COUNT)
002730                  WS-BKT-AOV (WS-BKT-COUNT).
002740     PERFORM 140-STEP-TO-NEXT-PERIOD THRU 140-EXIT.
002750     MOVE PA-ALIGNED-DATE TO PA-DATE-IN.
002760     PERFORM 120-ALIGN-CURRENT-DATE THRU 120-EXIT.
002770 110-EXIT.
002780     EXIT.
002790****************************************************************
002800*    120-ALIGN-CURRENT-DATE  --  ALIGN PA-DATE-IN TO THE START OF
002810*    ITS BUCKET PERIOD, GIVING PA-ALIGNED-DATE.  DAILY NEEDS NO
002820*    ALIGNMENT AT ALL.
002830****************************************************************
002840 120-ALIGN-CURRENT-DATE.
002850     EVALUATE TRUE
002860         WHEN PARM-IS-DAILY
002870             MOVE PA-DATE-IN TO PA-ALIGNED-DATE
002880         WHEN PARM-IS-WEEKLY
002890             PERFORM 470-ALIGN-TO-MONDAY THRU 470-EXIT
002900         WHEN PARM-IS-MONTHLY
002910             PERFORM 480-ALIGN-TO-MONTH THRU 480-EXIT
002920     END-EVALUATE.
002930 120-EXIT.
002940     EXIT.
002950****************************************************************
002960*    140-STEP-TO-NEXT-PERIOD  --  ADVANCE PA-ALIGNED-DATE ONE
002970*    FULL PERIOD (1 DAY, 7 DAYS, OR ONE CALENDAR MONTH).
002980****************************************************************
002990 140-STEP-TO-NEXT-PERIOD.
003000     EVALUATE TRUE
003010         WHEN PARM-IS-DAILY
003020             COMPUTE PA-INTEGER-DATE =
003030                 FUNCTION INTEGER-OF-DATE (PA-ALIGNED-DATE) + 1
003040             COMPUTE PA-ALIGNED-DATE =
003050                 FUNCTION DATE-OF-INTEGER (PA-INTEGER-DATE)
003060         WHEN PARM-IS-WEEKLY
003070             COMPUTE PA-INTEGER-DATE =
003080                 FUNCTION INTEGER-OF-DATE (PA-ALIGNED-DATE) + 7
003090             COMPUTE PA-ALIGNED-DATE =
003100                 FUNCTION DATE-OF-INTEGER (PA-INTEGER-DATE)
003110         WHEN PARM-IS-MONTHLY
003120             MOVE PA-ALIGNED-DATE TO PA-DATE-IN-R
003130             IF PA-IN-MM = 12
003140                 ADD +1 TO PA-IN-CCYY
003150                 MOVE 1 TO PA-IN-MM
003160             ELSE
003170                 ADD +1 TO PA-IN-MM
003180             END-IF
003190             COMPUTE PA-WORK-YYYYMM = PA-IN-CCYY * 100 + PA-IN-MM
003200             COMPUTE PA-ALIGNED-DATE = PA-WORK-YYYYMM * 100 + 1
003210     END-EVALUATE.
003220 140-EXIT.
003230     EXIT.
003240****************************************************************
003250*    470-ALIGN-TO-MONDAY  --  SAME MONDAY-OF-WEEK ALGORITHM USED
003260*    BY REVTREND'S WEEKLY ROLLUP.
003270****************************************************************
003280 470-ALIGN-TO-MONDAY.
003290     COMPUTE PA-INTEGER-DATE = FUNCTION INTEGER-OF-DATE (PA-DATE-IN).
003300     COMPUTE PA-DAY-OF-WEEK = FUNCTION MOD (PA-INTEGER-DATE - 1, 7) + 1.
003310     COMPUTE PA-DAYS-SINCE-MONDAY = PA-DAY-OF-WEEK - 1.
003320     COMPUTE PA-INTEGER-DATE = PA-INTEGER-DATE - PA-DAYS-SINCE-MONDAY.
003330     COMPUTE PA-ALIGNED-DATE = FUNCTION DATE-OF-INTEGER (PA-INTEGER-DATE).
003340 470-EXIT.
003350     EXIT.
003360****************************************************************
003370*    480-ALIGN-TO-MONTH  --  ALIGN PA-DATE-IN TO THE 1ST OF ITS
003380*    MONTH.
003390****************************************************************
003400 480-ALIGN-TO-MONTH.
003410     MOVE PA-DATE-IN TO PA-DATE-IN-R.
003420     COMPUTE PA-WORK-YYYYMM = PA-IN-CCYY * 100 + PA-IN-MM.
003430     COMPUTE PA-ALIGNED-DATE = PA-WORK-YYYYMM * 100 + 1.
003440 480-EXIT.
003450     EXIT.
003460****************************************************************
003470*    200-MATCH-RECORDS  --  MATCH-MERGE ORDER-HEADER X ORDER-
003480*    TOTALS (BOTH ASCENDING ON ORD-ID, SAME IDIOM AS REVTREND AND
003490*    AOVRPT).  ON A MATCH, THE ORDER MUST FALL INSIDE THE PARM
003500*    WINDOW AND ITS STATUS MUST BE ON THE ALLOW-LIST OR IT IS
003510*    NOT BUCKETED.
003520****************************************************************
003530 200-MATCH-RECORDS.
003540     EVALUATE TRUE
003550         WHEN EOF-TOT
003560             CONTINUE
003570         WHEN TOT-ORD-ID = ORD-ID
003580             PERFORM 210-EVALUATE-ONE-ORDER THRU 210-EXIT
003590             PERFORM 810-READ-TOTALS THRU 810-EXIT
003600         WHEN TOT-ORD-ID < ORD-ID
003610             PERFORM 810-READ-TOTALS THRU 810-EXIT
003620             GO TO 200-MATCH-RECORDS
003630         WHEN OTHER
003640             CONTINUE
003650     END-EVALUATE.
003660     PERFORM 800-READ-HEADER THRU 800-EXIT.
003670 200-EXIT.
003680     EXIT.
003690****************************************************************
003700*    210-EVALUATE-ONE-ORDER  --  WINDOW AND STATUS-ALLOW-LIST
003710*    CHECKS, THEN BUCKET THE ORDER IF BOTH PASS.
003720****************************************************************
003730 210-EVALUATE-ONE-ORDER.
003740     ADD +1 TO WS-MATCHED-CTR.
003750     IF ORD-DATE < PARM-FROM-DATE OR ORD-DATE > PARM-TO-DATE
003760         ADD +1 TO WS-OUT-OF-WINDOW-CTR
003770         GO TO 210-EXIT
003780     END-IF.
003790     SET WS-BKT-WAS-FOUND TO FALSE.
003800     PERFORM 215-CHECK-ONE-ALLOW-STATUS THRU 215-EXIT
003810             VARYING ALLOW-IDX FROM 1 BY 1
003820             UNTIL ALLOW-IDX > PARM-ALLOW-COUNT.
003830     IF NOT WS-BKT-WAS-FOUND
003840         ADD +1 TO WS-STATUS-REJECT-CTR
003850         GO TO 210-EXIT
003860     END-IF.
003870     MOVE ORD-DATE TO PA-DATE-IN.
003880     PERFORM 120-ALIGN-CURRENT-DATE THRU 120-EXIT.
003890     MOVE PA-ALIGNED-DATE TO WS-ORDER-ALIGNED-START.
003900     SET WS-BKT-WAS-FOUND TO FALSE.
003910     SET BKT-IDX TO 1.
003920     SEARCH ALL WS-BKT-ENTRY
003930         WHEN WS-BKT-PERIOD-START (BKT-IDX) = WS-ORDER-ALIGNED-START
003940             ADD +1 TO WS-BKT-ORDER-COUNT (BKT-IDX)
003950             ADD TOT-GROSS TO WS-BKT-GROSS-TOTAL (BKT-IDX)
003960             SET WS-BKT-WAS-FOUND TO TRUE
003970     END-SEARCH.
003980     IF NOT WS-BKT-WAS-FOUND
003990         ADD +1 TO WS-NO-BUCKET-CTR
004000     END-IF.
004010 210-EXIT.
004020     EXIT.
004030****************************************************************
004040*    215-CHECK-ONE-ALLOW-STATUS  --  ONE ENTRY OF THE STATUS
004050*    ALLOW-LIST AGAINST THE CURRENT ORDER - SEE 200-MATCH-RECORDS
004060*    BANNER ABOVE.
004070****************************************************************
004080 215-CHECK-ONE-ALLOW-STATUS.
004090     IF ORD-STATUS = PARM-ALLOW-STATUS (ALLOW-IDX)
004100         SET WS-BKT-WAS-FOUND TO TRUE
004110     END-IF.
004120 215-EXIT.
004130     EXIT.
004140****************************************************************
004150*    300-CALC-BUCKET-AOV  --  ONE PASS, AOV = GROSS / COUNT.
004160****************************************************************
004170 300-CALC-BUCKET-AOV.
004180     PERFORM 310-CALC-ONE-BUCKET-AOV THRU 310-EXIT
004190             VARYING BKT-IDX FROM 1 BY 1
004200             UNTIL BKT-IDX > WS-BKT-COUNT.
004210 300-EXIT.
004220     EXIT.
004230 310-CALC-ONE-BUCKET-AOV.
004240     IF WS-BKT-ORDER-COUNT (BKT-IDX) NOT = ZERO
004250         COMPUTE WS-BKT-AOV (BKT-IDX) ROUNDED =
004260             WS-BKT-GROSS-TOTAL (BKT-IDX)
004270                 / WS-BKT-ORDER-COUNT (BKT-IDX)
004280     END-IF.
004290 310-EXIT.
004300     EXIT.
004310****************************************************************
004320*    400-WRITE-REPORT  --  ONE DETAIL LINE PER BUCKET, RUNNING
004330*    GRAND TOTALS CARRIED ON EACH LINE, GRAND-TOTAL FOOTING.
004340****************************************************************
004350 400-WRITE-REPORT.
004360     PERFORM 955-HEADINGS THRU 955-EXIT.
004370     PERFORM 410-WRITE-ONE-BUCKET-LINE THRU 410-EXIT
004380             VARYING BKT-IDX FROM 1 BY 1
004390             UNTIL BKT-IDX > WS-BKT-COUNT.
004400     MOVE 'GRAND TOTAL ORDERS                    ' TO SUMM-LABEL.
004410     MOVE WS-GT-ORDER-COUNT TO SUMM-VALUE.
004420     WRITE UNIRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 2.
004430     MOVE 'GRAND TOTAL GROSS                      ' TO SUMM-LABEL.
004440     MOVE WS-GT-GROSS-TOTAL TO SUMM-VALUE.
004450     WRITE UNIRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
004460 400-EXIT.
004470     EXIT.
004480 410-WRITE-ONE-BUCKET-LINE.
004490     ADD WS-BKT-ORDER-COUNT (BKT-IDX) TO WS-GT-ORDER-COUNT.
004500     ADD WS-BKT-GROSS-TOTAL (BKT-IDX) TO WS-GT-GROSS-TOTAL.
004510     MOVE WS-BKT-PERIOD-START (BKT-IDX) TO PERIOD-DL.
004520     MOVE WS-BKT-ORDER-COUNT  (BKT-IDX) TO ORDERS-DL.
004530     MOVE WS-BKT-GROSS-TOTAL  (BKT-IDX) TO GROSS-DL.
004540     MOVE WS-BKT-AOV          (BKT-IDX) TO AOV-DL.
004550     MOVE WS-GT-ORDER-COUNT             TO GT-ORDERS-DL.
004560     MOVE WS-GT-GROSS-TOTAL             TO GT-GROSS-DL.
004570     WRITE UNIRPT-RPT-LINE FROM DL-DETAIL AFTER ADVANCING 1.
004580 410-EXIT.
004590     EXIT.
004600****************************************************************
004610 550-DISPLAY-PROG-DIAG.
004620     DISPLAY '****     UNIRPT RUNNING      ****'.
004630     MOVE 'ORDER HEADERS READ                           '  TO
004640          DISP-MESSAGE.
004650     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
004660     DISPLAY DISPLAY-LINE.
004670     MOVE 'ORDERS MATCHED TO TOTALS                     '  TO
004680          DISP-MESSAGE.
004690     MOVE WS-MATCHED-CTR TO DISP-VALUE.
004700     DISPLAY DISPLAY-LINE.
004710     MOVE 'ORDERS OUTSIDE THE PARM WINDOW                '  TO
004720          DISP-MESSAGE.
004730     MOVE WS-OUT-OF-WINDOW-CTR TO DISP-VALUE.
004740     DISPLAY DISPLAY-LINE.
004750     MOVE 'ORDERS REJECTED BY THE STATUS ALLOW-LIST      '  TO
004760          DISP-MESSAGE.
004770     MOVE WS-STATUS-REJECT-CTR TO DISP-VALUE.
004780     DISPLAY DISPLAY-LINE.
004790     MOVE 'ORDERS WITH NO MATCHING BUCKET (OUT-OF-RANGE)'  TO
004800          DISP-MESSAGE.
004810     MOVE WS-NO-BUCKET-CTR TO DISP-VALUE.
004820     DISPLAY DISPLAY-LINE.
004830     DISPLAY '****     UNIRPT EOJ          ****'.
004840 550-EXIT.
004850     EXIT.
004860****************************************************************
004870 800-READ-HEADER.
004880     READ ORDER-HEADER-FILE
004890         AT END MOVE 'YES' TO WS-EOF-HDR-SW
004900     END-READ.
004910     IF WS-ORDHDR-STATUS = '00'
004920         ADD +1 TO WS-HDR-READ-CTR
004930     END-IF.
004940 800-EXIT.
004950     EXIT.
004960 810-READ-TOTALS.
004970     IF NOT EOF-TOT
004980         READ ORDER-TOTALS-FILE
004990             AT END MOVE 'YES' TO WS-EOF-TOT-SW
005000         END-READ
005010         IF WS-ORDTOT-STATUS = '00'
005020             ADD +1 TO WS-TOT-READ-CTR
005030         END-IF
005040     END-IF.
005050 810-EXIT.
005060     EXIT.
005070 955-HEADINGS.
005080     ADD +1 TO WS-PAGE-COUNT.
005090     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
005100     WRITE UNIRPT-RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
005110     WRITE UNIRPT-RPT-LINE FROM HL-HEADER-2 AFTER ADVANCING 2.
005120 955-EXIT.
005130     EXIT.
005140* END OF PROGRAM UNIRPT
