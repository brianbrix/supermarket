000100 CBL NOOPT
000200****************************************************************
000300* PROGRAM:  ORDPOST
000400*           SUPMKT APPLICATION - ORDER PROCESSING SUBSYSTEM
000500*
000600* AUTHOR :  R. S. MCKAY
000700*           SYSTEMS AND PROGRAMMING - RETAIL DIVISION
000800*
000900* INSTALLATION.  MERCHANTS DATA CENTER.
001000*
001100* DATE-WRITTEN.  03/11/1991.
001200*
001300* DATE-COMPILED.
001400*
001500* SECURITY.  COMPANY CONFIDENTIAL.  AUTHORIZED PERSONNEL ONLY.
001600*
001700****************************************************************
001800* NIGHTLY ORDER-POSTING RUN.
001900*   - READS THE HEADER AND LINE-ITEM EXTRACTS PRODUCED BY THE
002000*     ON-LINE ORDER ENTRY SYSTEM (PRE-SORTED BY ORDER NUMBER,
002100*     LINES WITHIN HEADER).
002200*   - LOADS THE PRODUCT MASTER INTO A WORKING-STORAGE TABLE AND
002300*     PRICES EACH ORDER LINE THROUGH THE LINEPRC SUBROUTINE.
002400*   - A LINE IS REJECTED WHEN ITS PRODUCT IS NOT ON THE MASTER
002500*     OR WHEN LINEPRC CANNOT FILL THE REQUESTED QUANTITY FROM
002600*     STOCK ON HAND.  THE ORDER ITSELF IS REJECTED, AND NO
002700*     TOTALS RECORD IS WRITTEN, WHEN EVERY LINE ON IT REJECTS.
002800*   - WRITES ONE ORDER-TOTALS-REC PER ACCEPTED ORDER AND
002900*     REWRITES THE PRODUCT MASTER WITH UPDATED STOCK BALANCES.
003000****************************************************************
003100*    MAINTENANCE HISTORY
003200*    ------------------------------------------------------
003300*    03/11/91  RSM  ORIG   ORIGINAL VERSION FOR THE STORE-201
003400*                          PILOT CONVERSION.
003500*    09/02/93  RSM  CR114  ADDED PRODUCT MASTER REWRITE AT EOJ -
003600*                          STOCK BALANCES WERE PREVIOUSLY POSTED
003700*                          BY A SEPARATE OVERNIGHT JOB.
003800*    01/06/99  TLK  Y2K    ORDER AND MAINTENANCE DATES EXPANDED
003900*                          TO CCYYMMDD THROUGHOUT.
004000*    07/23/02  DBH  CR230  PRICING LOGIC PULLED OUT INTO THE
004100*                          LINEPRC SUBROUTINE - SEE THAT PROGRAM.
004200*    04/14/08  MPQ  CR311  ORDER-LEVEL VAT NOW DERIVED FROM THE
004300*                          ORDER'S SUMMED GROSS, NOT FROM ADDING
004400*                          THE ROUNDED PER-LINE VAT AMOUNTS -
004500*                          FINANCE REQUEST FN-08-114.
004600*    06/18/13  MPQ  CR348  WHOLE-ORDER REJECT LOGIC ADDED - AN
004700*                          ORDER WITH NO ACCEPTED LINES NO
004800*                          LONGER WRITES A ZERO TOTALS RECORD.
004900****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. ORDPOST.
005200 AUTHOR. R. S. MCKAY.
005300 INSTALLATION. MERCHANTS DATA CENTER.
005400 DATE-WRITTEN. 03/11/1991.
005500 DATE-COMPILED.
005600 SECURITY. COMPANY CONFIDENTIAL.  AUTHORIZED PERSONNEL ONLY.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON ORDPOST-DIAG-SW.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ORDER-HEADER-FILE  ASSIGN TO ORDHDRIN
006500             ACCESS IS SEQUENTIAL
006600             FILE STATUS IS WS-ORDHDR-STATUS.
006700     SELECT ORDER-LINE-FILE    ASSIGN TO ORDLININ
006800             ACCESS IS SEQUENTIAL
006900             FILE STATUS IS WS-ORDLIN-STATUS.
007000     SELECT PRODUCT-MASTER-FILE ASSIGN TO PRODMSTR
007100             ACCESS IS SEQUENTIAL
007200             FILE STATUS IS WS-PRODMS-STATUS.
007300     SELECT ORDER-TOTALS-FILE  ASSIGN TO ORDTOTOT
007400             ACCESS IS SEQUENTIAL
007500             FILE STATUS IS WS-ORDTOT-STATUS.
007600****************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  ORDER-HEADER-FILE
008000     RECORDING MODE IS F.
008100     COPY ORDHDR.
008200 FD  ORDER-LINE-FILE
008300     RECORDING MODE IS F.
008400     COPY ORDLINE.
008500 FD  PRODUCT-MASTER-FILE
008600     RECORDING MODE IS F.
008700     COPY PRODREC.
008800 FD  ORDER-TOTALS-FILE
008900     RECORDING MODE IS F.
009000     COPY ORDTOT.
009100****************************************************************
009200 WORKING-STORAGE SECTION.
009300****************************************************************
009400*    IN-MEMORY PRODUCT LOOKUP TABLE - LOADED ONCE AT 100-LOAD-
009500*    PRODUCT-TABLE, REWRITTEN TO PRODUCT-MASTER-FILE AT EOJ.
009600*    THIS BUILD HAS NO ISAM SUPPORT FOR THE PRODUCT MASTER SO
009700*    LOOKUPS ARE DONE BY SEARCH ALL AGAINST THIS TABLE INSTEAD.
009800****************************************************************
009900     COPY PRODTAB.
010000****************************************************************
010100*    CALL PARAMETER AREA SHARED WITH LINEPRC.
010200****************************************************************
010300     COPY LINEPRM.
010400****************************************************************
010500 01  WS-FILE-STATUSES.
010600     05  WS-ORDHDR-STATUS       PIC X(2)  VALUE SPACES.
010700     05  WS-ORDLIN-STATUS       PIC X(2)  VALUE SPACES.
010800     05  WS-PRODMS-STATUS       PIC X(2)  VALUE SPACES.
010900     05  WS-ORDTOT-STATUS       PIC X(2)  VALUE SPACES.
010950     05  FILLER                 PIC X(8)  VALUE SPACES.
011000 01  WS-SWITCHES.
011100     05  WS-ORDHDR-EOF-SW       PIC X     VALUE 'N'.
011200         88  WS-ORDHDR-EOF             VALUE 'Y'.
011300     05  WS-ORDLIN-EOF-SW       PIC X     VALUE 'N'.
011400         88  WS-ORDLIN-EOF             VALUE 'Y'.
011500     05  WS-PRODMS-EOF-SW       PIC X     VALUE 'N'.
011600         88  WS-PRODMS-EOF             VALUE 'Y'.
011700     05  WS-ORDER-ACCEPT-SW     PIC X     VALUE 'N'.
011800         88  WS-ORDER-HAS-A-LINE       VALUE 'Y'.
011900     05  WS-PROD-FOUND-SW       PIC X     VALUE 'N'.
011950         88  WS-PRODUCT-FOUND          VALUE 'Y'.
011980     05  FILLER                 PIC X(10) VALUE SPACES.
012100****************************************************************
012200*    RUN COUNTERS - ALL PACKED, ALL DISPLAYED AT EOJ IN
012300*    990-DISPLAY-TOTALS.
012400****************************************************************
012500 01  WS-RUN-COUNTERS.
012600     05  WS-PRODUCTS-LOADED     PIC S9(7) COMP-3 VALUE +0.
012700     05  WS-ORDERS-READ         PIC S9(7) COMP-3 VALUE +0.
012800     05  WS-ORDERS-POSTED       PIC S9(7) COMP-3 VALUE +0.
012900     05  WS-ORDERS-REJECTED     PIC S9(7) COMP-3 VALUE +0.
013000     05  WS-LINES-READ          PIC S9(7) COMP-3 VALUE +0.
013100     05  WS-LINES-ACCEPTED      PIC S9(7) COMP-3 VALUE +0.
013200     05  WS-LINES-REJECTED      PIC S9(7) COMP-3 VALUE +0.
013250     05  FILLER                 PIC X(10) VALUE SPACES.
013300****************************************************************
013400*    ORDER-LEVEL ACCUMULATORS - RESET AT THE START OF EACH ORDER
013500*    IN 210-PROCESS-ORDER, WRITTEN OUT BY 250-FINISH-ORDER.
013600****************************************************************
013700 01  WS-ORDER-ACCUMULATORS.
013800     05  WS-ORDER-GROSS         PIC S9(12)V9(2) COMP-3 VALUE +0.
013810     05  WS-ORDER-GROSS-R REDEFINES WS-ORDER-GROSS
013820                            PIC S9(11)V9(3) COMP-3.
013900     05  WS-ORDER-NET           PIC S9(12)V9(2) COMP-3 VALUE +0.
014000     05  WS-ORDER-VAT           PIC S9(12)V9(2) COMP-3 VALUE +0.
014040     05  FILLER                 PIC X(10) VALUE SPACES.
014310****************************************************************
014320*    ORDER-LEVEL VAT DIVISOR - SAME RATE LINEPRC USES, KEPT
014330*    SEPARATE SINCE ORDPOST DERIVES ORDER NET FROM THE ORDER'S
014340*    SUMMED GROSS RATHER THAN FROM LINEPRC'S PER-LINE FIGURES.
014350****************************************************************
014360 01  WS-MISC-CONSTANTS.
014370     05  WS-VAT-DIVISOR-ORD     PIC S9(3)V9(4) COMP-3
014380                                VALUE +1.1600.
014390     05  FILLER                 PIC X(10) VALUE SPACES.
014400****************************************************************
014500*    LOOKAHEAD BUFFER FOR THE NEXT-UNPROCESSED ORDER LINE.  THE
014600*    LINE FILE IS READ ONE RECORD AHEAD SO 210-PROCESS-ORDER
014700*    KNOWS WHEN THE LINE STREAM HAS MOVED ON TO THE NEXT ORDER.
014800****************************************************************
014900 01  WS-CURRENT-ORDER-KEY.
014910     05  WS-CURRENT-ORD-ID      PIC 9(9)  VALUE ZERO.
014920     05  WS-CURRENT-ORD-ID-R REDEFINES WS-CURRENT-ORD-ID.
015100         10  WS-HOLD-ORD-REGION     PIC 9(3).
015200         10  WS-HOLD-ORD-SEQUENCE   PIC 9(6).
015250     05  FILLER                 PIC X(10) VALUE SPACES.
015300****************************************************************
015400*    RUN-DATE WORK AREA - DISPLAYED ON THE 000-HOUSEKEEPING
015500*    STARTUP MESSAGE ONLY.
015600****************************************************************
015700 01  WS-RUN-DATE-AREA.
015710     05  WS-RUN-DATE-8          PIC 9(8) VALUE ZERO.
015720     05  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
016000         10  WS-RUN-CCYY            PIC 9(4).
016010         10  WS-RUN-MM              PIC 9(2).
016020         10  WS-RUN-DD              PIC 9(2).
016030     05  FILLER                 PIC X(10) VALUE SPACES.
016200****************************************************************
016300 PROCEDURE DIVISION.
016400****************************************************************
016500 000-HOUSEKEEPING.
016600     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE-8.
016700     DISPLAY 'ORDPOST STARTED - RUN DATE ' WS-RUN-CCYY '-'
016800             WS-RUN-MM '-' WS-RUN-DD.
016900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017000     PERFORM 100-LOAD-PRODUCT-TABLE THRU 100-EXIT
017100             UNTIL WS-PRODMS-EOF
017200             OR PROD-TBL-COUNT = PROD-TBL-MAX.
017300     PERFORM 710-READ-ORDER-LINE THRU 710-EXIT.
017400     PERFORM 700-READ-ORDER-HEADER THRU 700-EXIT.
017500     PERFORM 200-PROCESS-ORDERS THRU 200-EXIT
017600             UNTIL WS-ORDHDR-EOF.
017700     PERFORM 900-REWRITE-PRODUCT-MASTER THRU 900-EXIT.
017800     PERFORM 990-DISPLAY-TOTALS THRU 990-EXIT.
017900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
018000     GOBACK.
018100****************************************************************
018200*    100-LOAD-PRODUCT-TABLE  --  READS THE PRODUCT MASTER
018300*    SEQUENTIALLY (IT MUST ALREADY BE IN ASCENDING PROD-ID
018400*    ORDER) AND BUILDS THE SEARCH-ALL TABLE USED BY 220-
018500*    PROCESS-LINE.
018600****************************************************************
018700 100-LOAD-PRODUCT-TABLE.
018800     READ PRODUCT-MASTER-FILE
018900         AT END
019000             MOVE 'Y' TO WS-PRODMS-EOF-SW
019100             GO TO 100-EXIT
019200     END-READ.
019300     IF WS-PRODMS-STATUS NOT = '00'
019400         DISPLAY 'ORDPOST - PRODUCT MASTER READ ERROR, STATUS '
019500                 WS-PRODMS-STATUS
019600         MOVE 'Y' TO WS-PRODMS-EOF-SW
019700         GO TO 100-EXIT
019800     END-IF.
019900     ADD +1 TO PROD-TBL-COUNT.
020000     MOVE PROD-ID              TO PT-PROD-ID (PROD-TBL-COUNT).
020100     MOVE PROD-NAME            TO PT-PROD-NAME (PROD-TBL-COUNT).
020200     MOVE PROD-PRICE-GROSS     TO PT-PROD-PRICE-GROSS
020300                                  (PROD-TBL-COUNT).
020400     MOVE PROD-STOCK           TO PT-PROD-STOCK (PROD-TBL-COUNT).
020500     MOVE PROD-LAST-MAINT-DATE TO PT-PROD-LAST-MAINT-DTE
020600                                  (PROD-TBL-COUNT).
020700     ADD +1 TO WS-PRODUCTS-LOADED.
020800 100-EXIT.
020900     EXIT.
021000****************************************************************
021100*    200-PROCESS-ORDERS  --  ONE PASS PER ORDER HEADER.
021200****************************************************************
021300 200-PROCESS-ORDERS.
021400     ADD +1 TO WS-ORDERS-READ.
021500     PERFORM 210-PROCESS-ORDER THRU 210-EXIT.
021600     PERFORM 700-READ-ORDER-HEADER THRU 700-EXIT.
021700 200-EXIT.
021800     EXIT.
021900****************************************************************
022000*    210-PROCESS-ORDER  --  DRIVES EVERY LINE BELONGING TO THE
022100*    CURRENT HEADER (LOOKAHEAD ON LINE-ORD-ID), THEN CLOSES THE
022200*    ORDER OUT THROUGH 250-FINISH-ORDER.
022300****************************************************************
022400 210-PROCESS-ORDER.
022500     MOVE ORD-ID          TO WS-CURRENT-ORD-ID.
022600     MOVE ZERO            TO WS-ORDER-GROSS
022700                             WS-ORDER-NET
022800                             WS-ORDER-VAT.
022900     MOVE 'N'             TO WS-ORDER-ACCEPT-SW.
023000     PERFORM 220-PROCESS-LINE THRU 220-EXIT
023100             UNTIL WS-ORDLIN-EOF
023200             OR LINE-ORD-ID NOT = WS-CURRENT-ORD-ID.
023300     PERFORM 250-FINISH-ORDER THRU 250-EXIT.
023400 210-EXIT.
023500     EXIT.
023600****************************************************************
023700*    220-PROCESS-LINE  --  PRICE ONE ORDER LINE THROUGH LINEPRC.
023800*    A LINE WHOSE PRODUCT IS NOT ON THE MASTER IS REJECTED
023900*    WITHOUT EVER REACHING LINEPRC.
024000****************************************************************
024100 220-PROCESS-LINE.
024200     ADD +1 TO WS-LINES-READ.
024300     MOVE 'N' TO WS-PROD-FOUND-SW.
024400     SEARCH ALL PROD-TBL-ENTRY
024500         AT END
024600             MOVE 'N' TO WS-PROD-FOUND-SW
024700         WHEN PT-PROD-ID (PT-INDEX) = LINE-PROD-ID
024800             MOVE 'Y' TO WS-PROD-FOUND-SW
024900     END-SEARCH.
025000     IF WS-PRODUCT-FOUND
025100         MOVE LINE-QUANTITY               TO LP-IN-QUANTITY
025200         MOVE PT-PROD-PRICE-GROSS (PT-INDEX)
025300                                           TO LP-IN-PRICE-GROSS
025400         MOVE PT-PROD-STOCK (PT-INDEX)     TO LP-STOCK-ON-HAND
025500         CALL 'LINEPRC' USING LINE-PRICING-PARMS
025600         IF LP-LINE-ACCEPTED
025700             MOVE LP-STOCK-ON-HAND TO PT-PROD-STOCK (PT-INDEX)
025800             ADD LP-OUT-LINE-GROSS TO WS-ORDER-GROSS
025900             MOVE 'Y' TO WS-ORDER-ACCEPT-SW
026000             ADD +1 TO WS-LINES-ACCEPTED
026100         ELSE
026200             ADD +1 TO WS-LINES-REJECTED
026300         END-IF
026400     ELSE
026500         ADD +1 TO WS-LINES-REJECTED
026600     END-IF.
026700     PERFORM 710-READ-ORDER-LINE THRU 710-EXIT.
026800 220-EXIT.
026900     EXIT.
027000****************************************************************
027100*    250-FINISH-ORDER  --  DERIVE NET AND VAT FROM THE ORDER'S
027200*    SUMMED GROSS (NEVER FROM SUMMING THE ROUNDED PER-LINE
027300*    FIGURES - SEE CR311) AND WRITE THE TOTALS RECORD.  AN
027400*    ORDER WITH NO ACCEPTED LINES IS REJECTED OUTRIGHT.
027500****************************************************************
027600 250-FINISH-ORDER.
027700     IF NOT WS-ORDER-HAS-A-LINE
027800         ADD +1 TO WS-ORDERS-REJECTED
027900         GO TO 250-EXIT
028000     END-IF.
028100     COMPUTE WS-ORDER-NET ROUNDED =
028200         WS-ORDER-GROSS / WS-VAT-DIVISOR-ORD.
028300     COMPUTE WS-ORDER-VAT =
028400         WS-ORDER-GROSS - WS-ORDER-NET.
028500     MOVE WS-CURRENT-ORD-ID TO TOT-ORD-ID.
028600     MOVE WS-ORDER-GROSS    TO TOT-GROSS.
028700     MOVE WS-ORDER-NET      TO TOT-NET.
028800     MOVE WS-ORDER-VAT      TO TOT-VAT.
028900     WRITE ORDER-TOTALS-REC.
029000     IF WS-ORDTOT-STATUS NOT = '00'
029100         DISPLAY 'ORDPOST - ORDER TOTALS WRITE ERROR, STATUS '
029200                 WS-ORDTOT-STATUS
029300     END-IF.
029400     ADD +1 TO WS-ORDERS-POSTED.
029500 250-EXIT.
029600     EXIT.
029700****************************************************************
029800*    700 / 710 / 720  --  SEQUENTIAL FILE READERS.
029900****************************************************************
030000 700-READ-ORDER-HEADER.
030100     READ ORDER-HEADER-FILE
030200         AT END MOVE 'Y' TO WS-ORDHDR-EOF-SW
030300     END-READ.
030400     IF WS-ORDHDR-STATUS NOT = '00' AND NOT WS-ORDHDR-EOF
030500         DISPLAY 'ORDPOST - ORDER HEADER READ ERROR, STATUS '
030600                 WS-ORDHDR-STATUS
030700         MOVE 'Y' TO WS-ORDHDR-EOF-SW
030800     END-IF.
030900 700-EXIT.
031000     EXIT.
031100 710-READ-ORDER-LINE.
031200     READ ORDER-LINE-FILE
031300         AT END MOVE 'Y' TO WS-ORDLIN-EOF-SW
031400     END-READ.
031500     IF WS-ORDLIN-STATUS NOT = '00' AND NOT WS-ORDLIN-EOF
031600         DISPLAY 'ORDPOST - ORDER LINE READ ERROR, STATUS '
031700                 WS-ORDLIN-STATUS
031800         MOVE 'Y' TO WS-ORDLIN-EOF-SW
031900     END-IF.
032000 710-EXIT.
032100     EXIT.
032200****************************************************************
032300*    800/850  --  OPEN AND CLOSE OF THE THREE INPUT STREAMS AND
032400*    THE TOTALS OUTPUT.  THE PRODUCT MASTER IS OPENED INPUT
032500*    HERE AND RE-OPENED OUTPUT AT EOJ IN 900-REWRITE-PRODUCT-
032600*    MASTER - IT IS NEVER OPEN I-O.
032700****************************************************************
032800 800-OPEN-FILES.
032900     OPEN INPUT  ORDER-HEADER-FILE
033000                 ORDER-LINE-FILE
033100                 PRODUCT-MASTER-FILE
033200          OUTPUT ORDER-TOTALS-FILE.
033300     IF WS-ORDHDR-STATUS NOT = '00'
033400         DISPLAY 'ORDPOST - CANNOT OPEN ORDER HEADER FILE, '
033500                 'STATUS ' WS-ORDHDR-STATUS
033600         MOVE 16 TO RETURN-CODE
033700         MOVE 'Y' TO WS-ORDHDR-EOF-SW
033800     END-IF.
033900     IF WS-ORDLIN-STATUS NOT = '00'
034000         DISPLAY 'ORDPOST - CANNOT OPEN ORDER LINE FILE, '
034100                 'STATUS ' WS-ORDLIN-STATUS
034200         MOVE 16 TO RETURN-CODE
034300         MOVE 'Y' TO WS-ORDHDR-EOF-SW
034400     END-IF.
034500     IF WS-PRODMS-STATUS NOT = '00'
034600         DISPLAY 'ORDPOST - CANNOT OPEN PRODUCT MASTER FILE, '
034700                 'STATUS ' WS-PRODMS-STATUS
034800         MOVE 16 TO RETURN-CODE
034900         MOVE 'Y' TO WS-ORDHDR-EOF-SW
035000     END-IF.
035100 800-EXIT.
035200     EXIT.
035300 850-CLOSE-FILES.
035400     CLOSE ORDER-HEADER-FILE
035500           ORDER-LINE-FILE
035600           ORDER-TOTALS-FILE.
035700 850-EXIT.
035800     EXIT.
035900****************************************************************
036000*    900-REWRITE-PRODUCT-MASTER  --  CLOSE THE PRODUCT MASTER
036100*    AS INPUT, RE-OPEN IT AS OUTPUT, AND WRITE THE TABLE BACK
036200*    OUT SO TOMORROW'S RUN SEES TODAY'S STOCK BALANCES.  SEE
036300*    CR114 ABOVE.
036400****************************************************************
036500 900-REWRITE-PRODUCT-MASTER.
036600     CLOSE PRODUCT-MASTER-FILE.
036700     OPEN OUTPUT PRODUCT-MASTER-FILE.
036800     IF WS-PRODMS-STATUS NOT = '00'
036900         DISPLAY 'ORDPOST - CANNOT RE-OPEN PRODUCT MASTER FOR '
037000                 'OUTPUT, STATUS ' WS-PRODMS-STATUS
037100         MOVE 16 TO RETURN-CODE
037200         GO TO 900-EXIT
037300     END-IF.
037400     PERFORM 910-WRITE-PRODUCT-ROW THRU 910-EXIT
037500             VARYING PT-INDEX FROM 1 BY 1
037600             UNTIL PT-INDEX > PROD-TBL-COUNT.
037700     CLOSE PRODUCT-MASTER-FILE.
037800 900-EXIT.
037900     EXIT.
038000 910-WRITE-PRODUCT-ROW.
038100     MOVE PT-PROD-ID (PT-INDEX)          TO PROD-ID.
038200     MOVE PT-PROD-NAME (PT-INDEX)        TO PROD-NAME.
038300     MOVE PT-PROD-PRICE-GROSS (PT-INDEX) TO PROD-PRICE-GROSS.
038400     MOVE PT-PROD-STOCK (PT-INDEX)       TO PROD-STOCK.
038500     MOVE PT-PROD-LAST-MAINT-DTE (PT-INDEX)
038600                                         TO PROD-LAST-MAINT-DATE.
038700     WRITE PRODUCT-MASTER-REC.
038800     IF WS-PRODMS-STATUS NOT = '00'
038900         DISPLAY 'ORDPOST - PRODUCT MASTER WRITE ERROR, STATUS '
039000                 WS-PRODMS-STATUS
039100     END-IF.
039200 910-EXIT.
039300     EXIT.
039400****************************************************************
039500*    990-DISPLAY-TOTALS  --  END-OF-JOB RUN COUNTS TO SYSOUT.
039600****************************************************************
039700 990-DISPLAY-TOTALS.
039800     DISPLAY 'ORDPOST RUN TOTALS'.
039900     DISPLAY '  PRODUCTS LOADED......: ' WS-PRODUCTS-LOADED.
040000     DISPLAY '  ORDERS READ..........: ' WS-ORDERS-READ.
040100     DISPLAY '  ORDERS POSTED........: ' WS-ORDERS-POSTED.
040200     DISPLAY '  ORDERS REJECTED......: ' WS-ORDERS-REJECTED.
040300     DISPLAY '  LINES READ...........: ' WS-LINES-READ.
040400     DISPLAY '  LINES ACCEPTED.......: ' WS-LINES-ACCEPTED.
040500     DISPLAY '  LINES REJECTED.......: ' WS-LINES-REJECTED.
040600 990-EXIT.
040700     EXIT.
040800* END OF PROGRAM ORDPOST
