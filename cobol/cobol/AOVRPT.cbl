000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AOVRPT.
000120 AUTHOR.        D. B. HALVORSEN.
000130 INSTALLATION.  MERCHANTS DATA CENTER.
000140 DATE-WRITTEN.  02/14/2005.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL.  AUTHORIZED PERSONNEL ONLY.
000170****************************************************************
000180* PROGRAM USED TO CREATE THE AVERAGE-ORDER-VALUE TREND REPORT.
000190* AOVRPT MATCHES POSTED ORDER TOTALS BACK TO THEIR ORDER HEADERS
000200* THE SAME WAY REVTREND DOES, THROWS OUT CANCELLED AND REFUNDED
000210* ORDERS (THEY NEVER REPRESENT REALIZED REVENUE), AND DROPS EACH
000220* REMAINING ORDER INTO ONE OF A FIXED WINDOW OF PERIOD BUCKETS
000230* RUNNING BACKWARD FROM TODAY.  A PARM CARD SELECTS THE BUCKET
000240* GRANULARITY - DAILY, WEEKLY (MONDAY-ALIGNED), OR MONTHLY (1ST-
000250* OF-MONTH-ALIGNED).  A 7-BUCKET TRAILING AVERAGE (DAILY ONLY -
000260* SEE CR421 BELOW) AND A PERCENT-CHANGE COLUMN ARE COMPUTED FOR
000270* EACH BUCKET, AND A CURRENT-VS-PREVIOUS-PERIOD SUMMARY IS
000280* PRINTED AT THE FOOT OF THE REPORT.
000290****************************************************************
000300*    MAINTENANCE HISTORY
000310*    ------------------------------------------------------
000320*    02/14/05  DBH  CR255  ORIGINAL VERSION FOR JOB ORDANLYZ,
000330*                          COMPANION REPORT TO REVTREND.
000340*    01/06/99  TLK  Y2K    (RETROFITTED WITH CR255) - ALL DATE
000350*                          WORK FIELDS CARRY FULL CCYY.
000360*    05/19/11  JQA  CR298  BUCKET WINDOW WIDENED FROM 14 TO 31
000370*                          DAYS - OPS NOTE 11-114.
000380*    06/18/13  MPQ  CR348  CANCELLED AND REFUNDED ORDERS NOW
000390*                          EXCLUDED FROM EVERY BUCKET - FINANCE
000400*                          REQUEST FN-13-077.
000410*    03/09/15  KTW  CR372  ADDED 7-BUCKET MOVING AVERAGE AND
000420*                          PCT-CHANGE COLUMNS - OPS REQUEST
000430*                          OPS-15-041.
000440*    02/03/20  KTW  CR419  MOVING AVERAGE ALWAYS DIVIDED BY 7 AND
000450*                          SKIPPED THE FIRST 6 BUCKETS OF A RUN -
000460*                          NOW AVERAGES OVER HOWEVER MANY PRIOR
000470*                          BUCKETS EXIST WHEN FEWER THAN 7 ARE ON
000480*                          FILE YET - TICKET FN-20-006.
000490*    02/18/20  KTW  CR421  ADDED A GRANULARITY-CODE PARM CARD
000500*                          (D/W/M) SO THE BUCKET WALK CAN ALIGN
000510*                          ON DAY, MONDAY-OF-WEEK, OR 1ST-OF-
000520*                          MONTH.  PRIOR VERSION WAS DAILY ONLY.
000530*                          THE MOVING AVERAGE STAYS DAILY-ONLY -
000540*                          OPS REQUEST OPS-20-010.
000550*    03/02/20  KTW  CR424  THE DETAIL LOOP IN 600-WRITE-REPORT WAS
000560*                          PRINTING THE EXTRA SEED BUCKET AS IF IT
000570*                          WERE A REAL PERIOD - NOW STARTS AT
000580*                          BUCKET 2 SO ONLY THE REQUESTED PERIODS
000590*                          PRINT - OPS REQUEST OPS-20-017.
000600****************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.   IBM-390.
000640 OBJECT-COMPUTER.   IBM-390.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     UPSI-0 ON AOVRPT-DIAG-SW.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT ORDER-HEADER-FILE  ASSIGN TO ORDHDRIN
000710             FILE STATUS IS WS-ORDHDR-STATUS.
000720     SELECT ORDER-TOTALS-FILE  ASSIGN TO ORDTOTIN
000730             FILE STATUS IS WS-ORDTOT-STATUS.
000740     SELECT AOVRPT-RPT         ASSIGN TO UT-S-REPORT
000750             FILE STATUS IS WS-AOVRPT-STATUS.
000760****************************************************************
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  ORDER-HEADER-FILE
000800     RECORDING MODE IS F.
000810     COPY ORDHDR.
000820 FD  ORDER-TOTALS-FILE
000830     RECORDING MODE IS F.
000840     COPY ORDTOT.
000850 FD  AOVRPT-RPT
000860     RECORDING MODE IS F
000870     RECORD CONTAINS 133 CHARACTERS.
000880 01  AOVRPT-RPT-LINE                PIC X(133).
000890****************************************************************
000900 WORKING-STORAGE SECTION.
000910****************************************************************
000920     COPY PERALGN.
000930****************************************************************
000940 01  WS-FILE-STATUSES.
000950     05  WS-ORDHDR-STATUS       PIC X(2)  VALUE SPACES.
000960     05  WS-ORDTOT-STATUS       PIC X(2)  VALUE SPACES.
000970     05  WS-AOVRPT-STATUS       PIC X(2)  VALUE SPACES.
000980     05  FILLER                 PIC X(8)  VALUE SPACES.
000990 01  PROGRAM-INDICATOR-SWITCHES.
001000     05  WS-EOF-HDR-SW              PIC X(3)   VALUE 'NO '.
001010         88  EOF-HDR                            VALUE 'YES'.
001020     05  WS-EOF-TOT-SW              PIC X(3)   VALUE 'NO '.
001030         88  EOF-TOT                            VALUE 'YES'.
001040     05  WS-BKT-FOUND-SW            PIC X(3)   VALUE 'NO '.
001050         88  WS-BKT-WAS-FOUND                   VALUE 'YES'.
001060     05  FILLER                     PIC X(8)   VALUE SPACES.
001070****************************************************************
001080*    GRANULARITY PARM CARD - READ FROM SYSIN AT STARTUP.  CODE
001090*    IS 'D', 'W', OR 'M'.  A BLANK/ZERO CARD FALLS BACK TO DAILY
001100*    SO A MIS-CUE JCL DECK DOES NOT ABEND THE STEP - SEE CR421.
001110****************************************************************
001120 01  WS-PARM-CARD.
001130     05  PARM-GRANULARITY-CODE     PIC X(1).
001140         88  PARM-IS-DAILY               VALUE 'D'.
001150         88  PARM-IS-WEEKLY              VALUE 'W'.
001160         88  PARM-IS-MONTHLY             VALUE 'M'.
001170     05  FILLER                    PIC X(19) VALUE SPACES.
001180 01  WS-DEFAULT-PARM.
001190     05  DFLT-GRANULARITY          PIC X(1) VALUE 'D'.
001200     05  FILLER                    PIC X(8) VALUE SPACES.
001210****************************************************************
001220*    ORDER-DATE-TO-BUCKET WORK AREA.
001230****************************************************************
001240 01  WS-WORK-FIELDS.
001250     05  WS-ORDER-ALIGNED-START    PIC 9(8) VALUE ZERO.
001260     05  FILLER                    PIC X(8) VALUE SPACES.
001270****************************************************************
001280*    RUN COUNTERS.
001290****************************************************************
001300 01  WS-ACCUMULATORS.
001310     05  WS-HDR-READ-CTR       PIC S9(7) COMP-3 VALUE ZERO.
001320     05  WS-TOT-READ-CTR       PIC S9(7) COMP-3 VALUE ZERO.
001330     05  WS-MATCHED-CTR        PIC S9(7) COMP-3 VALUE ZERO.
001340     05  WS-EXCLUDED-CTR       PIC S9(7) COMP-3 VALUE ZERO.
001350     05  WS-OUT-OF-WINDOW-CTR  PIC S9(7) COMP-3 VALUE ZERO.
001360     05  WS-NO-BUCKET-CTR      PIC S9(7) COMP-3 VALUE ZERO.
001370     05  FILLER                PIC X(8)  VALUE SPACES.
001380****************************************************************
001390*    RUN DATE AND ITS INTEGER-DATE FORM.  THE BUCKET WALK STARTS
001400*    AT TODAY'S BUCKET AND STEPS BACKWARD WS-BKT-PERIODS TIMES AT
001410*    THE PARM-SELECTED GRANULARITY, SO THE TABLE ALWAYS HOLDS
001420*    WS-BKT-PERIODS + 1 ENTRIES REGARDLESS OF GRANULARITY.
001430****************************************************************
001440 01  WS-RUN-DATE-AREA.
001450     05  WS-RUN-DATE-8         PIC 9(8)      VALUE ZERO.
001460     05  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
001470         10  WS-RUN-CCYY       PIC 9(4).
001480         10  WS-RUN-MM         PIC 9(2).
001490         10  WS-RUN-DD         PIC 9(2).
001500     05  WS-RUN-INTEGER-DATE   PIC S9(9)     COMP-3 VALUE ZERO.
001510     05  FILLER                PIC X(8)      VALUE SPACES.
001520 01  WS-BUCKET-CONTROL.
001530     05  WS-BKT-PERIODS        PIC S9(4) COMP VALUE +30.
001540     05  WS-BKT-TOTAL          PIC S9(4) COMP VALUE +31.
001550     05  FILLER                PIC X(8)  VALUE SPACES.
001560****************************************************************
001570*    THE AOV BUCKET TABLE.  ALWAYS FULLY POPULATED (NO
001580*    DEPENDING ON) SINCE THE WINDOW WIDTH IS A FIXED SHOP
001590*    CONSTANT - SEE CR298 ABOVE.  KEPT IN ASCENDING PERIOD-START
001600*    ORDER SO 220-BUCKET-ONE-ORDER CAN SEARCH ALL AGAINST IT.
001610****************************************************************
001620 01  WS-AOV-BUCKET-TABLE.
001630     05  WS-AOV-ENTRY OCCURS 31 TIMES
001640             ASCENDING KEY IS WS-BKT-PERIOD-START
001650             INDEXED BY BKT-IDX MAVG-IDX.
001660         10  WS-BKT-PERIOD-START    PIC 9(8).
001670         10  WS-BKT-PERIOD-START-R REDEFINES WS-BKT-PERIOD-START.
001680             15  WS-BKT-CCYY        PIC 9(4).
001690             15  WS-BKT-MM          PIC 9(2).
001700             15  WS-BKT-DD          PIC 9(2).
001710         10  WS-BKT-ORDER-COUNT     PIC 9(7)        COMP-3.
001720         10  WS-BKT-GROSS-TOTAL     PIC S9(12)V9(2) COMP-3.
001730         10  WS-BKT-GROSS-TOTAL-R REDEFINES WS-BKT-GROSS-TOTAL.
001740             15  WS-BKT-GROSS-WHOLE PIC S9(12) COMP-3.
001750             15  WS-BKT-GROSS-CENTS PIC S9      COMP-3.
001760         10  WS-BKT-AOV             PIC S9(10)V9(2) COMP-3.
001770         10  WS-BKT-MOVING-AVG      PIC S9(10)V9(2) COMP-3.
001780         10  WS-BKT-PCT-CHANGE      PIC S9(5)V9(2)  COMP-3.
001790         10  FILLER                 PIC X(6).
001800****************************************************************
001810*    MOVING-AVERAGE WORK FIELDS.
001820****************************************************************
001830 01  WS-MOVING-AVG-WORK.
001840     05  WS-MAVG-SUM            PIC S9(12)V9(2) COMP-3 VALUE +0.
001850     05  WS-MAVG-BUCKETS        PIC S9(3)       COMP   VALUE +7.
001860     05  WS-MAVG-BUCKETS-USED   PIC S9(3)       COMP   VALUE +0.
001870     05  FILLER                 PIC X(8)        VALUE SPACES.
001880****************************************************************
001890*    REPORT CONTROL AND PRINT LINES.
001900****************************************************************
001910 01  WS-REPORT-CONTROLS.
001920     05  WS-PAGE-COUNT              PIC S9(3) COMP VALUE ZERO.
001930     05  FILLER                     PIC X(8)  VALUE SPACES.
001940 01  HL-HEADER-1.
001950     05  FILLER            PIC X(1)   VALUE SPACES.
001960     05  FILLER            PIC X(30)  VALUE
001970         'SUPMKT AVG ORDER VALUE REPORT'.
001980     05  FILLER            PIC X(30)  VALUE SPACES.
001990     05  FILLER            PIC X(5)   VALUE 'PAGE '.
002000     05  RPT-PAGE-NO       PIC ZZZ.
002010     05  FILLER            PIC X(64)  VALUE SPACES.
002020 01  HL-HEADER-2.
002030     05  FILLER            PIC X(3)   VALUE SPACES.
002040     05  FILLER            PIC X(13)  VALUE 'PERIOD START '.
002050     05  FILLER            PIC X(3)   VALUE SPACES.
002060     05  FILLER            PIC X(7)   VALUE 'ORDERS '.
002070     05  FILLER            PIC X(3)   VALUE SPACES.
002080     05  FILLER            PIC X(14)  VALUE 'GROSS REVENUE '.
002090     05  FILLER            PIC X(3)   VALUE SPACES.
002100     05  FILLER            PIC X(10)  VALUE 'AOV       '.
002110     05  FILLER            PIC X(3)   VALUE SPACES.
002120     05  FILLER            PIC X(14)  VALUE 'DAILY AVG AOV '.
002130     05  FILLER            PIC X(3)   VALUE SPACES.
002140     05  FILLER            PIC X(14)  VALUE 'PCT CHG PRIOR '.
002150     05  FILLER            PIC X(38)  VALUE SPACES.
002160 01  DL-DETAIL.
002170     05  FILLER            PIC X(3)   VALUE SPACES.
002180     05  PERIOD-DL         PIC 9999/99/99.
002190     05  FILLER            PIC X(7)   VALUE SPACES.
002200     05  ORDERS-DL         PIC ZZZ,ZZ9.
002210     05  FILLER            PIC X(3)   VALUE SPACES.
002220     05  GROSS-DL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002230     05  FILLER            PIC X(2)   VALUE SPACES.
002240     05  AOV-DL            PIC ZZZ,ZZ9.99-.
002250     05  FILLER            PIC X(3)   VALUE SPACES.
002260     05  MAVG-DL           PIC ZZZ,ZZ9.99-.
002270     05  FILLER            PIC X(3)   VALUE SPACES.
002280     05  PCTCHG-DL         PIC ZZ9.99-.
002290     05  FILLER            PIC X(29)  VALUE SPACES.
002300 01  SL-SUMMARY-LINE.
002310     05  FILLER            PIC X(3)   VALUE SPACES.
002320     05  SUMM-LABEL        PIC X(30).
002330     05  SUMM-VALUE        PIC ZZZ,ZZ9.99-.
002340     05  FILLER            PIC X(97)  VALUE SPACES.
002350 01  DISPLAY-LINE.
002360     05  DISP-MESSAGE     PIC X(45).
002370     05  DISP-VALUE       PIC ZZZ9.
002380     05  FILLER           PIC X(30) VALUE SPACES.
002390****************************************************************
002400 PROCEDURE DIVISION.
002410****************************************************************
002420 000-MAINLINE SECTION.
002430     OPEN INPUT  ORDER-HEADER-FILE
002440                 ORDER-TOTALS-FILE
002450          OUTPUT AOVRPT-RPT.
002460     PERFORM 050-READ-PARM-CARD THRU 050-EXIT.
002470     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE-8.
002480     COMPUTE WS-RUN-INTEGER-DATE =
002490         FUNCTION INTEGER-OF-DATE (WS-RUN-DATE-8).
002500     PERFORM 100-INIT-BUCKETS THRU 100-EXIT.
002510     PERFORM 800-READ-HEADER THRU 800-EXIT.
002520     PERFORM 810-READ-TOTALS THRU 810-EXIT.
002530     PERFORM 210-MATCH-RECORDS THRU 210-EXIT
002540             UNTIL EOF-HDR.
002550     PERFORM 380-CALC-BUCKET-AOV THRU 380-EXIT.
002560     IF PARM-IS-DAILY
002570         PERFORM 400-CALC-MOVING-AVG THRU 400-EXIT
002580     END-IF.
002590     PERFORM 500-CALC-PCT-CHANGE THRU 500-EXIT.
002600     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
002610     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
002620     CLOSE ORDER-HEADER-FILE
002630           ORDER-TOTALS-FILE
002640           AOVRPT-RPT.
002650     MOVE ZERO TO RETURN-CODE.
002660     GOBACK.
002670****************************************************************
002680*    050-READ-PARM-CARD  --  ONE ACCEPT FROM SYSIN FOR THE
002690*    GRANULARITY CODE.  A BLANK CARD DEFAULTS TO DAILY - SEE
002700*    CR421 ABOVE.
002710****************************************************************
002720 050-READ-PARM-CARD.
002730     ACCEPT WS-PARM-CARD FROM SYSIN.
002740     IF PARM-GRANULARITY-CODE = SPACES
002750         MOVE DFLT-GRANULARITY TO PARM-GRANULARITY-CODE
002760     END-IF.
002770 050-EXIT.
002780     EXIT.
002790****************************************************************
002800*    100-INIT-BUCKETS  --  WALK BACKWARD FROM TODAY'S ALIGNED
002810*    BUCKET WS-BKT-PERIODS TIMES, OLDEST BUCKET LAST FILLED, SO
002820*    A BUCKET WITH NO ORDERS STILL PRINTS A ZERO ROW RATHER THAN
002830*    BEING SILENTLY MISSING FROM THE REPORT - SEE CR421 ABOVE.
002840****************************************************************
002850 100-INIT-BUCKETS.
002860     MOVE WS-RUN-DATE-8 TO PA-DATE-IN.
002870     PERFORM 120-ALIGN-CURRENT-DATE THRU 120-EXIT.
002880     MOVE PA-ALIGNED-DATE TO WS-BKT-PERIOD-START (WS-BKT-TOTAL).
002890     PERFORM 110-INIT-ONE-BUCKET THRU 110-EXIT
002900             VARYING BKT-IDX FROM WS-BKT-TOTAL BY -1
002910             UNTIL BKT-IDX < 1.
002920 100-EXIT.
002930     EXIT.
002940****************************************************************
002950*    110-INIT-ONE-BUCKET  --  ALIGN ONE BUCKET'S PERIOD-START
002960*    (EXCEPT THE NEWEST, ALREADY SET BY THE CALLER) AND ZERO ITS
002970*    ACCUMULATORS - SEE CR421 ABOVE.
002980****************************************************************
002990 110-INIT-ONE-BUCKET.
003000     IF BKT-IDX NOT = WS-BKT-TOTAL
003010         MOVE WS-BKT-PERIOD-START (BKT-IDX + 1) TO PA-DATE-IN
003020         PERFORM 160-STEP-BACK-ONE-PERIOD THRU 160-EXIT
003030         MOVE PA-ALIGNED-DATE TO WS-BKT-PERIOD-START (BKT-IDX)
003040     END-IF.
003050     MOVE ZERO TO WS-BKT-ORDER-COUNT (BKT-IDX)
003060                  WS-BKT-GROSS-TOTAL (BKT-IDX)
003070                  WS-BKT-AOV         (BKT-IDX)
003080                  WS-BKT-MOVING-AVG  (BKT-IDX)
003090                  WS-BKT-PCT-CHANGE  (BKT-IDX)
003100 110-EXIT.
003110     EXIT.
003120****************************************************************
003130*    120-ALIGN-CURRENT-DATE  --  ALIGN PA-DATE-IN TO THE START OF
003140*    ITS BUCKET PERIOD, GIVING PA-ALIGNED-DATE.  DAILY NEEDS NO
003150*    ALIGNMENT AT ALL - SAME IDIOM UNIRPT USES.
003160****************************************************************
003170 120-ALIGN-CURRENT-DATE.
003180     EVALUATE TRUE
003190         WHEN PARM-IS-DAILY
003200             MOVE PA-DATE-IN TO PA-ALIGNED-DATE
003210         WHEN PARM-IS-WEEKLY
003220             PERFORM 470-ALIGN-TO-MONDAY THRU 470-EXIT
003230         WHEN PARM-IS-MONTHLY
003240             PERFORM 480-ALIGN-TO-MONTH THRU 480-EXIT
003250     END-EVALUATE.
003260 120-EXIT.
003270     EXIT.
003280****************************************************************
003290*    160-STEP-BACK-ONE-PERIOD  --  BACK PA-DATE-IN UP ONE FULL
003300*    PERIOD (1 DAY, 7 DAYS, OR ONE CALENDAR MONTH), AND ALIGN THE
003310*    RESULT - THE MIRROR IMAGE OF UNIRPT'S FORWARD STEP.
003320****************************************************************
003330 160-STEP-BACK-ONE-PERIOD.
003340     EVALUATE TRUE
003350         WHEN PARM-IS-DAILY
003360             COMPUTE PA-INTEGER-DATE =
003370                 FUNCTION INTEGER-OF-DATE (PA-DATE-IN) - 1
003380             COMPUTE PA-ALIGNED-DATE =
003390                 FUNCTION DATE-OF-INTEGER (PA-INTEGER-DATE)
003400         WHEN PARM-IS-WEEKLY
003410             COMPUTE PA-INTEGER-DATE =
003420                 FUNCTION INTEGER-OF-DATE (PA-DATE-IN) - 7
003430             COMPUTE PA-ALIGNED-DATE =
003440                 FUNCTION DATE-OF-INTEGER (PA-INTEGER-DATE)
003450         WHEN PARM-IS-MONTHLY
003460             MOVE PA-DATE-IN TO PA-DATE-IN-R
003470             IF PA-IN-MM = 1
003480                 SUBTRACT 1 FROM PA-IN-CCYY
003490                 MOVE 12 TO PA-IN-MM
003500             ELSE
003510                 SUBTRACT 1 FROM PA-IN-MM
003520             END-IF
003530             COMPUTE PA-WORK-YYYYMM = PA-IN-CCYY * 100 + PA-IN-MM
003540             COMPUTE PA-ALIGNED-DATE = PA-WORK-YYYYMM * 100 + 1
003550     END-EVALUATE.
003560 160-EXIT.
003570     EXIT.
003580****************************************************************
003590*    470-ALIGN-TO-MONDAY  --  SAME MONDAY-OF-WEEK ALGORITHM USED
003600*    BY REVTREND'S WEEKLY ROLLUP AND UNIRPT'S PARM WINDOW.
003610****************************************************************
003620 470-ALIGN-TO-MONDAY.
003630     COMPUTE PA-INTEGER-DATE = FUNCTION INTEGER-OF-DATE (PA-DATE-IN).
003640     COMPUTE PA-DAY-OF-WEEK = FUNCTION MOD (PA-INTEGER-DATE - 1, 7) + 1.
003650     COMPUTE PA-DAYS-SINCE-MONDAY = PA-DAY-OF-WEEK - 1.
003660     COMPUTE PA-INTEGER-DATE = PA-INTEGER-DATE - PA-DAYS-SINCE-MONDAY.
003670     COMPUTE PA-ALIGNED-DATE = FUNCTION DATE-OF-INTEGER (PA-INTEGER-DATE).
003680 470-EXIT.
003690     EXIT.
003700****************************************************************
003710*    480-ALIGN-TO-MONTH  --  ALIGN PA-DATE-IN TO THE 1ST OF ITS
003720*    MONTH.
003730****************************************************************
003740 480-ALIGN-TO-MONTH.
003750     MOVE PA-DATE-IN TO PA-DATE-IN-R.
003760     COMPUTE PA-WORK-YYYYMM = PA-IN-CCYY * 100 + PA-IN-MM.
003770     COMPUTE PA-ALIGNED-DATE = PA-WORK-YYYYMM * 100 + 1.
003780 480-EXIT.
003790     EXIT.
003800****************************************************************
003810*    200/210 -- MATCH-MERGE HEADERS AGAINST TOTALS, THE SAME
003820*    WAY REVTREND DOES.  A MATCHED ORDER THAT IS CANCELLED OR
003830*    REFUNDED, OR THAT FALLS OUTSIDE THE WINDOW, IS COUNTED BUT
003840*    NOT BUCKETED.
003850****************************************************************
003860 210-MATCH-RECORDS.
003870     EVALUATE TRUE
003880         WHEN EOF-TOT
003890             PERFORM 800-READ-HEADER THRU 800-EXIT
003900         WHEN TOT-ORD-ID = ORD-ID
003910             ADD +1 TO WS-MATCHED-CTR
003920             IF ORD-STATUS-CANCELLED OR ORD-STATUS-REFUNDED
003930                 ADD +1 TO WS-EXCLUDED-CTR
003940             ELSE
003950                 PERFORM 220-BUCKET-ONE-ORDER THRU 220-EXIT
003960             END-IF
003970             PERFORM 800-READ-HEADER THRU 800-EXIT
003980             PERFORM 810-READ-TOTALS THRU 810-EXIT
003990         WHEN TOT-ORD-ID < ORD-ID
004000             PERFORM 810-READ-TOTALS THRU 810-EXIT
004010         WHEN OTHER
004020             PERFORM 800-READ-HEADER THRU 800-EXIT
004030     END-EVALUATE.
004040 210-EXIT.
004050     EXIT.
004060 220-BUCKET-ONE-ORDER.
004070     MOVE ORD-DATE TO PA-DATE-IN.
004080     PERFORM 120-ALIGN-CURRENT-DATE THRU 120-EXIT.
004090     MOVE PA-ALIGNED-DATE TO WS-ORDER-ALIGNED-START.
004100     IF WS-ORDER-ALIGNED-START < WS-BKT-PERIOD-START (1)
004110        OR WS-ORDER-ALIGNED-START > WS-BKT-PERIOD-START (WS-BKT-TOTAL)
004120         ADD +1 TO WS-OUT-OF-WINDOW-CTR
004130         GO TO 220-EXIT
004140     END-IF.
004150     SET WS-BKT-WAS-FOUND TO FALSE.
004160     SET BKT-IDX TO 1.
004170     SEARCH ALL WS-AOV-ENTRY
004180         WHEN WS-BKT-PERIOD-START (BKT-IDX) = WS-ORDER-ALIGNED-START
004190             ADD +1 TO WS-BKT-ORDER-COUNT (BKT-IDX)
004200             ADD TOT-GROSS TO WS-BKT-GROSS-TOTAL (BKT-IDX)
004210             SET WS-BKT-WAS-FOUND TO TRUE
004220     END-SEARCH.
004230     IF NOT WS-BKT-WAS-FOUND
004240         ADD +1 TO WS-NO-BUCKET-CTR
004250     END-IF.
004260 220-EXIT.
004270     EXIT.
004280****************************************************************
004290*    380-CALC-BUCKET-AOV  --  ONE PASS OVER THE FINISHED TABLE.
004300****************************************************************
004310 380-CALC-BUCKET-AOV.
004320     PERFORM 390-CALC-ONE-BUCKET-AOV THRU 390-EXIT
004330             VARYING BKT-IDX FROM 1 BY 1
004340             UNTIL BKT-IDX > WS-BKT-TOTAL.
004350 380-EXIT.
004360     EXIT.
004370****************************************************************
004380*    390-CALC-ONE-BUCKET-AOV  --  A BUCKET WITH NO ORDERS IS
004390*    LEFT AT THE ZERO 100-INIT-BUCKETS SET IT TO.
004400****************************************************************
004410 390-CALC-ONE-BUCKET-AOV.
004420     IF WS-BKT-ORDER-COUNT (BKT-IDX) NOT = ZERO
004430         COMPUTE WS-BKT-AOV (BKT-IDX) ROUNDED =
004440             WS-BKT-GROSS-TOTAL (BKT-IDX)
004450             / WS-BKT-ORDER-COUNT (BKT-IDX)
004460     END-IF.
004470 390-EXIT.
004480     EXIT.
004490****************************************************************
004500*    400-CALC-MOVING-AVG  --  TRAILING SIMPLE AVERAGE OF AOV,
004510*    UP TO WS-MAVG-BUCKETS (7) BUCKETS DEEP.  A BUCKET WITH
004520*    FEWER THAN 7 PRIOR BUCKETS BEHIND IT AVERAGES OVER HOWEVER
004530*    MANY EXIST SO FAR RATHER THAN BEING LEFT AT ZERO - 02/03/20
004540*    KTW CR419 - PRIOR VERSION LEFT BUCKETS 1-6 AT ZERO, WHICH
004550*    READ AS "NO DATA" ON THE REPORT INSTEAD OF A SHORT AVERAGE.
004560****************************************************************
004570 400-CALC-MOVING-AVG.
004580     PERFORM 410-CALC-ONE-MOVING-AVG THRU 410-EXIT
004590             VARYING BKT-IDX FROM 1 BY 1
004600             UNTIL BKT-IDX > WS-BKT-TOTAL.
004610 400-EXIT.
004620     EXIT.
004630****************************************************************
004640*    410-CALC-ONE-MOVING-AVG  --  SETS WS-MAVG-BUCKETS-USED TO
004650*    THE NUMBER OF PRIOR BUCKETS ACTUALLY AVAILABLE (AT MOST
004660*    WS-MAVG-BUCKETS) BEFORE SUMMING THEM - SEE CR419 ABOVE.
004670****************************************************************
004680 410-CALC-ONE-MOVING-AVG.
004690     IF BKT-IDX < WS-MAVG-BUCKETS
004700         MOVE BKT-IDX TO WS-MAVG-BUCKETS-USED
004710     ELSE
004720         MOVE WS-MAVG-BUCKETS TO WS-MAVG-BUCKETS-USED
004730     END-IF.
004740     PERFORM 420-SUM-TRAILING-SEVEN THRU 420-EXIT.
004750     COMPUTE WS-BKT-MOVING-AVG (BKT-IDX) ROUNDED =
004760         WS-MAVG-SUM / WS-MAVG-BUCKETS-USED.
004770 410-EXIT.
004780     EXIT.
004790 420-SUM-TRAILING-SEVEN.
004800     MOVE ZERO TO WS-MAVG-SUM.
004810     PERFORM 425-ADD-ONE-TRAILING-BUCKET THRU 425-EXIT
004820             VARYING MAVG-IDX FROM 1 BY 1
004830             UNTIL MAVG-IDX > WS-MAVG-BUCKETS-USED.
004840 420-EXIT.
004850     EXIT.
004860****************************************************************
004870*    425-ADD-ONE-TRAILING-BUCKET  --  ADDS ONE BUCKET INTO THE
004880*    RUNNING SUM 420-SUM-TRAILING-SEVEN BUILDS - SEE CR419 ABOVE.
004890****************************************************************
004900 425-ADD-ONE-TRAILING-BUCKET.
004910     ADD WS-BKT-AOV (BKT-IDX - WS-MAVG-BUCKETS-USED + MAVG-IDX)
004920         TO WS-MAVG-SUM.
004930 425-EXIT.
004940     EXIT.
004950****************************************************************
004960*    500-CALC-PCT-CHANGE  --  EACH BUCKET AGAINST THE ONE
004970*    BEFORE IT.  BUCKET 1 HAS NO PRIOR AND IS LEFT AT ZERO.
004980****************************************************************
004990 500-CALC-PCT-CHANGE.
005000     PERFORM 510-CALC-ONE-PCT-CHANGE THRU 510-EXIT
005010             VARYING BKT-IDX FROM 2 BY 1
005020             UNTIL BKT-IDX > WS-BKT-TOTAL.
005030 500-EXIT.
005040     EXIT.
005050****************************************************************
005060*    510-CALC-ONE-PCT-CHANGE  --  BUCKET 1 IS NEVER PASSED IN
005070*    (LOOP STARTS AT 2) SO IT KEEPS THE ZERO 100-INIT-BUCKETS SET.
005080****************************************************************
005090 510-CALC-ONE-PCT-CHANGE.
005100     IF WS-BKT-AOV (BKT-IDX - 1) = ZERO
005110         MOVE ZERO TO WS-BKT-PCT-CHANGE (BKT-IDX)
005120     ELSE
005130         COMPUTE WS-BKT-PCT-CHANGE (BKT-IDX) ROUNDED =
005140             ((WS-BKT-AOV (BKT-IDX)
005150               - WS-BKT-AOV (BKT-IDX - 1))
005160              / WS-BKT-AOV (BKT-IDX - 1))
005170             * 100
005180     END-IF.
005190 510-EXIT.
005200     EXIT.
005210****************************************************************
005220*    600-WRITE-REPORT  --  ONE DETAIL LINE PER REAL BUCKET, THEN A
005230*    CURRENT/PREVIOUS/PCT-CHANGE SUMMARY FOOTING.  THE DETAIL LOOP
005240*    STARTS AT BUCKET 2, NOT 1 - BUCKET 1 IS THE EXTRA OLDEST
005250*    BUCKET THAT EXISTS ONLY TO SEED THE MOVING AVERAGE AND THE
005260*    PCT-CHANGE CALCULATION IN 510-CALC-ONE-PCT-CHANGE (WHICH
005270*    ALSO STARTS AT 2) AND IS NEVER ITSELF PRINTED - SEE CR424
005280*    ABOVE.
005290****************************************************************
005300 600-WRITE-REPORT.
005310     PERFORM 955-HEADINGS THRU 955-EXIT.
005320     PERFORM 620-WRITE-ONE-BUCKET THRU 620-EXIT
005330             VARYING BKT-IDX FROM 2 BY 1
005340             UNTIL BKT-IDX > WS-BKT-TOTAL.
005350     MOVE 'CURRENT PERIOD AOV            ' TO SUMM-LABEL.
005360     MOVE WS-BKT-AOV (WS-BKT-TOTAL)        TO SUMM-VALUE.
005370     WRITE AOVRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 2.
005380     MOVE 'PREVIOUS PERIOD AOV           ' TO SUMM-LABEL.
005390     MOVE WS-BKT-AOV (WS-BKT-TOTAL - 1)    TO SUMM-VALUE.
005400     WRITE AOVRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005410     MOVE 'PCT CHANGE VS PRIOR PERIOD    ' TO SUMM-LABEL.
005420     MOVE WS-BKT-PCT-CHANGE (WS-BKT-TOTAL) TO SUMM-VALUE.
005430     WRITE AOVRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005440 600-EXIT.
005450     EXIT.
005460 620-WRITE-ONE-BUCKET.
005470     MOVE WS-BKT-PERIOD-START (BKT-IDX) TO PERIOD-DL.
005480     MOVE WS-BKT-ORDER-COUNT  (BKT-IDX) TO ORDERS-DL.
005490     MOVE WS-BKT-GROSS-TOTAL  (BKT-IDX) TO GROSS-DL.
005500     MOVE WS-BKT-AOV          (BKT-IDX) TO AOV-DL.
005510     MOVE WS-BKT-MOVING-AVG   (BKT-IDX) TO MAVG-DL.
005520     MOVE WS-BKT-PCT-CHANGE   (BKT-IDX) TO PCTCHG-DL.
005530     WRITE AOVRPT-RPT-LINE FROM DL-DETAIL AFTER ADVANCING 1.
005540 620-EXIT.
005550     EXIT.
005560****************************************************************
005570 550-DISPLAY-PROG-DIAG.
005580     DISPLAY '****     AOVRPT RUNNING      ****'.
005590     MOVE 'ORDER HEADERS READ                           '  TO
005600          DISP-MESSAGE.
005610     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
005620     DISPLAY DISPLAY-LINE.
005630     MOVE 'ORDERS MATCHED TO A TOTALS RECORD            '  TO
005640          DISP-MESSAGE.
005650     MOVE WS-MATCHED-CTR TO DISP-VALUE.
005660     DISPLAY DISPLAY-LINE.
005670     MOVE 'CANCELLED/REFUNDED ORDERS EXCLUDED           '  TO
005680          DISP-MESSAGE.
005690     MOVE WS-EXCLUDED-CTR TO DISP-VALUE.
005700     DISPLAY DISPLAY-LINE.
005710     MOVE 'ORDERS OUTSIDE THE BUCKET WINDOW             '  TO
005720          DISP-MESSAGE.
005730     MOVE WS-OUT-OF-WINDOW-CTR TO DISP-VALUE.
005740     DISPLAY DISPLAY-LINE.
005750     MOVE 'ORDERS WITH NO MATCHING BUCKET (OUT-OF-RANGE)'  TO
005760          DISP-MESSAGE.
005770     MOVE WS-NO-BUCKET-CTR TO DISP-VALUE.
005780     DISPLAY DISPLAY-LINE.
005790     DISPLAY '****     AOVRPT EOJ          ****'.
005800 550-EXIT.
005810     EXIT.
005820****************************************************************
005830 800-READ-HEADER.
005840     READ ORDER-HEADER-FILE
005850         AT END MOVE 'YES' TO WS-EOF-HDR-SW
005860     END-READ.
005870     IF WS-ORDHDR-STATUS = '00'
005880         ADD +1 TO WS-HDR-READ-CTR
005890     END-IF.
005900 800-EXIT.
005910     EXIT.
005920 810-READ-TOTALS.
005930     IF NOT EOF-TOT
005940         READ ORDER-TOTALS-FILE
005950             AT END MOVE 'YES' TO WS-EOF-TOT-SW
005960         END-READ
005970         IF WS-ORDTOT-STATUS = '00'
005980             ADD +1 TO WS-TOT-READ-CTR
005990         END-IF
006000     END-IF.
006010 810-EXIT.
006020     EXIT.
006030 955-HEADINGS.
006040     ADD +1 TO WS-PAGE-COUNT.
006050     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
006060     WRITE AOVRPT-RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
006070     WRITE AOVRPT-RPT-LINE FROM HL-HEADER-2 AFTER ADVANCING 2.
006080 955-EXIT.
006090     EXIT.
006100* END OF PROGRAM AOVRPT
