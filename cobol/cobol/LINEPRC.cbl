000100****************************************************************
000200* PROGRAM:  LINEPRC
000300*           SUPMKT APPLICATION - ORDER PROCESSING SUBSYSTEM
000400*
000500* AUTHOR :  D. B. HALVORSEN
000600*           SYSTEMS AND PROGRAMMING - RETAIL DIVISION
000700*
000800* INSTALLATION.  MERCHANTS DATA CENTER.
000900*
001000* DATE-WRITTEN.  07/23/2002.
001100*
001200* DATE-COMPILED.
001300*
001400* SECURITY.  COMPANY CONFIDENTIAL.  AUTHORIZED PERSONNEL ONLY.
001500*
001600****************************************************************
001700* SUBROUTINE TO PRICE ONE ORDER LINE.
001800*   - CALLED BY ORDPOST FOR EVERY ORDER-LINE-REC READ AGAINST
001900*     THE CURRENT ORDER.
002000*   - VALIDATES REQUESTED QUANTITY AGAINST STOCK ON HAND.
002100*   - SPLITS THE LINE'S GROSS EXTENSION INTO NET AND VAT AT THE
002200*     STANDARD VAT RATE.  VAT IS ALWAYS DERIVED AS GROSS MINUS
002300*     NET - IT IS NEVER COMPUTED INDEPENDENTLY, SO THE TWO CAN
002400*     NEVER FAIL TO ADD BACK TO GROSS.
002500*   - RETURNS THE POST-LINE STOCK BALANCE TO THE CALLER.  THE
002600*     CALLER (ORDPOST) OWNS THE PRODUCT TABLE AND IS RESPONSIBLE
002700*     FOR STORING THE UPDATED BALANCE BACK INTO IT.
002800****************************************************************
002900*    MAINTENANCE HISTORY
003000*    ------------------------------------------------------
003100*    07/23/02  DBH  CR230  ORIGINAL.  SPLIT OFF OF THE OLD
003200*                          IN-LINE PRICING CODE IN ORDPOST SO
003300*                          BATCH AND ON-LINE ORDER ENTRY CAN
003400*                          SHARE ONE PRICING ROUTINE.
003500*    01/06/99  TLK  Y2K    CENTURY WINDOWING REMOVED FROM DATE
003600*                          WORK AREA - CCYY NOW CARRIED WHOLE.
003700*    04/14/08  MPQ  CR311  VAT NO LONGER ROUNDED ON ITS OWN -
003800*                          NOW ALWAYS GROSS MINUS NET PER FINANCE
003900*                          REQUEST FN-08-114.
004000*    05/19/11  JQA  CR298  ADDED STOCK-INSUFFICIENT REJECT PATH -
004100*                          PRIOR VERSION ALLOWED STOCK TO GO
004200*                          NEGATIVE.
004300*    03/09/15  KTW  CR372  VAT RATE MOVED TO A NAMED CONSTANT -
004400*                          RATE CHANGE NO LONGER REQUIRES A
004500*                          RECOMPILE OF ORDPOST.
004600****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. LINEPRC.
004900 AUTHOR. D. B. HALVORSEN.
005000 INSTALLATION. MERCHANTS DATA CENTER.
005100 DATE-WRITTEN. 07/23/2002.
005200 DATE-COMPILED.
005300 SECURITY. COMPANY CONFIDENTIAL.  AUTHORIZED PERSONNEL ONLY.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STOCK-CHECK-BYPASS.
005900 INPUT-OUTPUT SECTION.
006000****************************************************************
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300****************************************************************
006400*    VAT RATE CONSTANTS - SEE CR372 ABOVE.
006500****************************************************************
006600 01  WS-VAT-CONSTANTS.
006700     05  WS-VAT-RATE-PCT        PIC S9(3)V9(4) COMP-3
006800                                VALUE +16.0000.
006900     05  WS-VAT-DIVISOR         PIC S9(3)V9(4) COMP-3
007000                                VALUE +1.1600.
007050     05  FILLER                 PIC X(10)      VALUE SPACES.
007100****************************************************************
007200*    WORK FIELDS FOR THIS INVOCATION.
007300****************************************************************
007400 01  WS-WORK-FIELDS.
007500     05  WS-LINE-GROSS-EXT      PIC S9(12)V9(2) COMP-3 VALUE +0.
007700     05  WS-CALL-COUNT          PIC S9(7)       COMP   VALUE +0.
007800     05  WS-REJECT-COUNT        PIC S9(7)       COMP   VALUE +0.
007900     05  WS-FIRST-TIME-SW       PIC X           VALUE 'Y'.
008000         88  WS-FIRST-CALL             VALUE 'Y'.
008050     05  FILLER                 PIC X(10)       VALUE SPACES.
008100****************************************************************
008200*    ALTERNATE VIEW OF THE EXTENDED GROSS PRICE - USED BY THE
008300*    DIAGNOSTIC DISPLAY IN 900-DISPLAY-COUNTS WHEN UPSI-0 IS ON.
008400****************************************************************
008500 01  WS-PRICE-DISPLAY-AREA.
008600     05  WS-PRICE-GROSS-EXT     PIC S9(10)V9(2) COMP-3 VALUE +0.
008700     05  WS-PRICE-GROSS-EXT-R REDEFINES
008800         WS-PRICE-GROSS-EXT     PIC S9(9)V9(3)  COMP-3.
008850     05  FILLER                 PIC X(10)       VALUE SPACES.
008900****************************************************************
009000*    POST-LINE STOCK BALANCE, WITH A ONE-DECIMAL SCRATCH VIEW
009100*    USED WHEN AVERAGING STOCK CONSUMPTION ACROSS A RUN (FUTURE
009200*    USE - SEE CR298 FOLLOW-UP TICKET CR299, NOT YET SCHEDULED).
009300****************************************************************
009400 01  WS-STOCK-CHECK-AREA.
009500     05  WS-STOCK-AFTER         PIC S9(7)       COMP-3 VALUE +0.
009600 01  WS-STOCK-CHECK-AREA-R REDEFINES WS-STOCK-CHECK-AREA.
009700     05  WS-STOCK-AFTER-DISP    PIC S9(6)V9     COMP-3.
009800****************************************************************
009900*    RUN DATE, CARRIED FOR THE DIAGNOSTIC DISPLAY ONLY.
010000****************************************************************
010100 01  WS-DATE-WORK.
010200     05  WS-CURRENT-DATE-8      PIC 9(8)        VALUE ZERO.
010300     05  WS-CURRENT-DATE-8-R REDEFINES WS-CURRENT-DATE-8.
010400         10  WS-CUR-CCYY        PIC 9(4).
010500         10  WS-CUR-MM          PIC 9(2).
010600         10  WS-CUR-DD          PIC 9(2).
010650     05  FILLER                 PIC X(10)       VALUE SPACES.
010700****************************************************************
010800 LINKAGE SECTION.
010900     COPY LINEPRM.
011000****************************************************************
011100 PROCEDURE DIVISION USING LINE-PRICING-PARMS.
011200****************************************************************
011300 000-MAIN.
011400     IF WS-FIRST-CALL
011500         MOVE FUNCTION CURRENT-DATE(1:8) TO WS-CURRENT-DATE-8
011600         MOVE 'N' TO WS-FIRST-TIME-SW
011700     END-IF.
011800     ADD +1 TO WS-CALL-COUNT.
011900     MOVE 'N' TO LP-REJECT-SW.
012000     PERFORM 100-VALIDATE-STOCK THRU 100-EXIT.
012100     IF LP-LINE-ACCEPTED
012200         PERFORM 200-CALC-LINE-PRICE THRU 200-EXIT
012300         PERFORM 300-DECREMENT-STOCK THRU 300-EXIT
012400     ELSE
012500         ADD +1 TO WS-REJECT-COUNT
012600         MOVE ZERO TO LP-OUT-PRICE-NET
012700                      LP-OUT-VAT-PER-UNIT
012800                      LP-OUT-LINE-VAT
012900                      LP-OUT-LINE-GROSS
013000     END-IF.
013050     PERFORM 900-DISPLAY-COUNTS THRU 900-EXIT.
013100     GOBACK.
013200****************************************************************
013300*    100-VALIDATE-STOCK  --  REJECT THE LINE WHEN THE ORDER
013400*    WANTS MORE UNITS THAN ARE ON HAND, OR WHEN THE QUANTITY
013500*    ITSELF IS NOT A USABLE POSITIVE NUMBER.
013600****************************************************************
013700 100-VALIDATE-STOCK.
013800     IF LP-IN-QUANTITY NOT > ZERO
013900         MOVE 'Y' TO LP-REJECT-SW
014000         GO TO 100-EXIT
014100     END-IF.
014200     IF LP-IN-QUANTITY > LP-STOCK-ON-HAND
014300         MOVE 'Y' TO LP-REJECT-SW
014400     END-IF.
014500 100-EXIT.
014600     EXIT.
014700****************************************************************
014800*    200-CALC-LINE-PRICE  --  DIVIDE OUT THE VAT RATE ON THE
014850*    UNIT GROSS PRICE FIRST TO GET PER-UNIT NET, DERIVE PER-UNIT
014860*    VAT AS THE DIFFERENCE, THEN EXTEND VAT BY QUANTITY.  THE
014870*    GROSS EXTENSION IS CARRIED SEPARATELY - IT IS NOT USED TO
014880*    BACK INTO THE PER-UNIT FIGURES.  02/03/20 KTW CR419 - THIS
014890*    ROUTINE HAD BEEN EXTENDING GROSS BY QUANTITY BEFORE DIVIDING
014895*    OUT VAT, WHICH DRIFTS OFF THE PER-UNIT AMOUNTS FINANCE
014896*    ACTUALLY BILLS AGAINST ON A MULTI-UNIT LINE - REQUEST
014897*    FN-20-006 CORRECTS IT BACK TO PER-UNIT-FIRST.
015300****************************************************************
015400 200-CALC-LINE-PRICE.
015500     COMPUTE LP-OUT-PRICE-NET ROUNDED =
015600         LP-IN-PRICE-GROSS / WS-VAT-DIVISOR.
015700     COMPUTE LP-OUT-VAT-PER-UNIT =
015800         LP-IN-PRICE-GROSS - LP-OUT-PRICE-NET.
015900     COMPUTE LP-OUT-LINE-VAT ROUNDED =
016000         LP-OUT-VAT-PER-UNIT * LP-IN-QUANTITY.
016100     COMPUTE WS-LINE-GROSS-EXT ROUNDED =
016200         LP-IN-PRICE-GROSS * LP-IN-QUANTITY.
016300     MOVE WS-LINE-GROSS-EXT TO LP-OUT-LINE-GROSS.
016400     MOVE WS-LINE-GROSS-EXT TO WS-PRICE-GROSS-EXT.
016700 200-EXIT.
016800     EXIT.
016900****************************************************************
017000*    300-DECREMENT-STOCK  --  POST THE QUANTITY SOLD BACK TO
017100*    THE STOCK BALANCE THE CALLER PASSED IN.  CALLER IS
017200*    RESPONSIBLE FOR STORING THIS BACK INTO THE PRODUCT TABLE.
017300****************************************************************
017400 300-DECREMENT-STOCK.
017500     COMPUTE LP-STOCK-ON-HAND =
017600         LP-STOCK-ON-HAND - LP-IN-QUANTITY.
017700     MOVE LP-STOCK-ON-HAND TO WS-STOCK-AFTER.
017800 300-EXIT.
017900     EXIT.
018000****************************************************************
018100*    900-DISPLAY-COUNTS  --  ON-DEMAND DIAGNOSTIC, INVOKED ONLY
018200*    WHEN UPSI-0 IS SET ON IN THE JCL FOR THIS RUN.  NOT PART OF
018300*    NORMAL PROCESSING - LEFT IN PLACE FOR PRODUCTION SUPPORT.
018400****************************************************************
018500 900-DISPLAY-COUNTS.
018600     IF STOCK-CHECK-BYPASS
018700         DISPLAY 'LINEPRC CALLS THIS RUN.......: ' WS-CALL-COUNT
018800         DISPLAY 'LINEPRC REJECTS THIS RUN......: ' WS-REJECT-COUNT
018900     END-IF.
019000 900-EXIT.
019050     EXIT.
019100* END OF PROGRAM LINEPRC
