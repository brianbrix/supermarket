000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    FUNNLRPT.
000120 AUTHOR.        J. Q. ALVAREZ.
000130 INSTALLATION.  MERCHANTS DATA CENTER.
000140 DATE-WRITTEN.  05/19/2011.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL.  AUTHORIZED PERSONNEL ONLY.
000170****************************************************************
000180* PROGRAM USED TO CREATE THE CUSTOMER RETENTION AND ORDER-
000190* STATUS FUNNEL REPORT.  FUNNLRPT READS ORDER-HEADER-FILE ONLY
000200* (NO TOTALS ARE NEEDED FOR THIS ONE) AND SPLITS IT INTO A
000210* CURRENT 30-DAY WINDOW AND THE 30-DAY WINDOW BEFORE THAT.  EACH
000220* CUSTOMER'S ORDERS IN THE CURRENT WINDOW ARE COUNTED TO FIND
000230* REPEAT CUSTOMERS, AND CUSTOMERS SEEN IN BOTH WINDOWS ARE
000240* COUNTED AS RETAINED.  ORDER STATUS IS TALLIED ACROSS THE
000250* CURRENT WINDOW TO PRODUCE STAGE-TO-STAGE CONVERSION, CANCEL,
000260* AND REFUND RATES.  ONE SUMMARY RECORD AND ONE SUMMARY REPORT
000270* PAGE ARE PRODUCED PER RUN - THERE IS NO CONTROL BREAK.
000280****************************************************************
000290*    MAINTENANCE HISTORY
000300*    ------------------------------------------------------
000310*    05/19/11  JQA  CR298  ORIGINAL VERSION FOR JOB ORDANLYZ.
000320*    03/09/15  KTW  CR372  ADDED STAGE-TO-STAGE CONVERSION RATES
000330*                          (FUN-CONV-P2PROC-PCT AND FOLLOWING) -
000340*                          OPS REQUEST OPS-15-041.
000350*    04/02/18  DBH  CR401  CUSTOMER KEY NOW FALLS BACK TO THE
000360*                          ORDER'S CUSTOMER NAME WHEN THE PHONE
000370*                          NUMBER IS BLANK - WALK-IN COUNTER
000380*                          ORDERS DO NOT ALWAYS CAPTURE A PHONE.
000390*    02/25/20  KTW  CR422  ADDED FUN-ORDERS-FROM-REPEAT-PCT TO
000400*                          THE FUNNEL RECORD - OPS REQUEST
000410*                          OPS-20-014.
000420*    03/02/20  KTW  CR423  CANCEL-RATE AND REFUND-RATE WERE BOTH
000430*                          DIVIDING BY WS-VALID-ORDER-CNT - CANCEL
000440*                          NOW DIVIDES BY WS-PENDING-CNT AND
000450*                          REFUND BY WS-DELIVERED-CNT, MATCHING
000460*                          THE OTHER STAGE RATES ABOVE.
000470****************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.   IBM-390.
000510 OBJECT-COMPUTER.   IBM-390.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     UPSI-0 ON FUNNLRPT-DIAG-SW.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT ORDER-HEADER-FILE   ASSIGN TO ORDHDRIN
000580             FILE STATUS IS WS-ORDHDR-STATUS.
000590     SELECT FUNNEL-REPORT-OUT   ASSIGN TO FUNRECOT
000600             FILE STATUS IS WS-FUNOUT-STATUS.
000610     SELECT FUNNLRPT-RPT        ASSIGN TO UT-S-REPORT
000620             FILE STATUS IS WS-FUNRPT-STATUS.
000630****************************************************************
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  ORDER-HEADER-FILE
000670     RECORDING MODE IS F.
000680     COPY ORDHDR.
000690 FD  FUNNEL-REPORT-OUT
000700     RECORDING MODE IS F.
000710     COPY FUNREC.
000720 FD  FUNNLRPT-RPT
000730     RECORDING MODE IS F
000740     RECORD CONTAINS 133 CHARACTERS.
000750 01  FUNNLRPT-RPT-LINE              PIC X(133).
000760****************************************************************
000770 WORKING-STORAGE SECTION.
000780****************************************************************
000790     COPY PERALGN.
000800****************************************************************
000810 01  WS-FILE-STATUSES.
000820     05  WS-ORDHDR-STATUS       PIC X(2)  VALUE SPACES.
000830     05  WS-FUNOUT-STATUS       PIC X(2)  VALUE SPACES.
000840     05  WS-FUNRPT-STATUS       PIC X(2)  VALUE SPACES.
000850     05  FILLER                 PIC X(8)  VALUE SPACES.
000860 01  PROGRAM-INDICATOR-SWITCHES.
000870     05  WS-EOF-HDR-SW              PIC X(3)   VALUE 'NO '.
000880         88  EOF-HDR                            VALUE 'YES'.
000890     05  WS-CUST-FOUND-SW           PIC X(3)   VALUE 'NO '.
000900         88  WS-CUST-WAS-FOUND                  VALUE 'YES'.
000910     05  FILLER                     PIC X(8)   VALUE SPACES.
000920****************************************************************
000930*    RUN DATE AND WINDOW BOUNDARIES.  CURRENT WINDOW IS THE 30
000940*    DAYS ENDING TODAY; PREVIOUS WINDOW IS THE 30 DAYS BEFORE
000950*    THAT.  BOTH BOUNDS ARE CARRIED AS INTEGER DATES SO THE
000960*    COMPARE IN 220-CLASSIFY-WINDOW IS A SIMPLE NUMERIC TEST.
000970****************************************************************
000980 01  WS-RUN-DATE-AREA.
000990     05  WS-RUN-DATE-8          PIC 9(8)      VALUE ZERO.
001000     05  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
001010         10  WS-RUN-CCYY        PIC 9(4).
001020         10  WS-RUN-MM          PIC 9(2).
001030         10  WS-RUN-DD          PIC 9(2).
001040     05  FILLER                 PIC X(8)      VALUE SPACES.
001050 01  WS-WINDOW-BOUNDS.
001060     05  WS-WINDOW-WIDTH-DAYS   PIC S9(4) COMP VALUE +30.
001070     05  WS-TODAY-INT           PIC S9(9) COMP-3 VALUE ZERO.
001080     05  WS-CURR-START-INT      PIC S9(9) COMP-3 VALUE ZERO.
001090     05  WS-CURR-START-INT-R REDEFINES WS-CURR-START-INT
001100                            PIC S9(8)V9  COMP-3.
001110     05  WS-PREV-START-INT      PIC S9(9) COMP-3 VALUE ZERO.
001120     05  FILLER                 PIC X(8)  VALUE SPACES.
001130****************************************************************
001140*    CUSTOMER KEY WORK AREA.
001150****************************************************************
001160 01  WS-CUST-KEY-WORK.
001170     05  WS-CUST-KEY            PIC X(60) VALUE SPACES.
001180     05  WS-CUST-KEY-R REDEFINES WS-CUST-KEY.
001190         10  WS-CUST-KEY-PHONE-PART  PIC X(15).
001200         10  FILLER                  PIC X(45).
001210     05  WS-WINDOW-CODE         PIC X(1)  VALUE SPACE.
001220         88  WS-IN-CURRENT-WINDOW      VALUE 'C'.
001230         88  WS-IN-PREVIOUS-WINDOW     VALUE 'P'.
001240         88  WS-OUTSIDE-BOTH-WINDOWS   VALUE 'O'.
001250     05  FILLER                 PIC X(8)  VALUE SPACES.
001260****************************************************************
001270*    DISTINCT-CUSTOMER TABLES, CURRENT AND PREVIOUS WINDOW.
001280*    SEARCHED LINEARLY AGAINST A BOUNDED CUSTOMER-KEY TABLE -
001290*    THESE RUNS COVER ONE STORE'S TRAFFIC FOR A MONTH, NOT THE
001300*    WHOLE CUSTOMER FILE, SO A LINEAR SEARCH IS CHEAP ENOUGH.
001310****************************************************************
001320 01  WS-CUST-TABLE-CONTROL.
001330     05  WS-CURR-CUST-MAX       PIC S9(4) COMP VALUE +5000.
001340     05  WS-CURR-CUST-COUNT     PIC S9(4) COMP VALUE ZERO.
001350     05  WS-PREV-CUST-MAX       PIC S9(4) COMP VALUE +5000.
001360     05  WS-PREV-CUST-COUNT     PIC S9(4) COMP VALUE ZERO.
001370     05  FILLER                 PIC X(8)  VALUE SPACES.
001380 01  WS-CURR-CUST-TABLE.
001390     05  WS-CURR-CUST-ENTRY OCCURS 5000 TIMES INDEXED BY CC-IDX.
001400         10  WS-CURR-CUST-KEY       PIC X(60).
001410         10  WS-CURR-CUST-ORD-CNT   PIC S9(5) COMP-3.
001420         10  FILLER                 PIC X(4).
001430 01  WS-PREV-CUST-TABLE.
001440     05  WS-PREV-CUST-ENTRY OCCURS 5000 TIMES INDEXED BY PC-IDX.
001450         10  WS-PREV-CUST-KEY       PIC X(60).
001460         10  WS-PREV-CUST-FOUND-SW  PIC X(1).
001470         10  FILLER                 PIC X(4).
001480****************************************************************
001490*    FUNNEL AND CONVERSION WORK AREA - MATCHES FUNREC FIELD FOR
001500*    FIELD BUT IS BUILT UP HERE ACROSS THE RUN, THEN MOVED TO
001510*    FUNNEL-REPORT-REC ONCE AT EOJ.
001520****************************************************************
001530 01  WS-FUNNEL-COUNTS.
001540     05  WS-PENDING-CNT         PIC S9(7) COMP-3 VALUE ZERO.
001550     05  WS-PROCESSING-CNT      PIC S9(7) COMP-3 VALUE ZERO.
001560     05  WS-SHIPPED-CNT         PIC S9(7) COMP-3 VALUE ZERO.
001570     05  WS-DELIVERED-CNT       PIC S9(7) COMP-3 VALUE ZERO.
001580     05  WS-CANCELLED-CNT       PIC S9(7) COMP-3 VALUE ZERO.
001590     05  WS-REFUNDED-CNT        PIC S9(7) COMP-3 VALUE ZERO.
001600     05  WS-INVALID-STATUS-CNT  PIC S9(7) COMP-3 VALUE ZERO.
001610     05  FILLER                 PIC X(8)  VALUE SPACES.
001620****************************************************************
001630*    RUN COUNTERS.
001640****************************************************************
001650 01  WS-ACCUMULATORS.
001660     05  WS-HDR-READ-CTR        PIC S9(7) COMP-3 VALUE ZERO.
001670     05  WS-OUTSIDE-CTR         PIC S9(7) COMP-3 VALUE ZERO.
001680     05  WS-RETAINED-CTR        PIC S9(7) COMP-3 VALUE ZERO.
001690     05  WS-REPEAT-CTR          PIC S9(7) COMP-3 VALUE ZERO.
001700     05  WS-REPEAT-ORDER-CTR    PIC S9(7) COMP-3 VALUE ZERO.
001710     05  FILLER                 PIC X(8)  VALUE SPACES.
001720****************************************************************
001730*    COMPUTED RATE FIELDS - MOVED INTO FUNNEL-REPORT-REC AT EOJ.
001740****************************************************************
001750 01  WS-RATE-FIELDS.
001760     05  WS-ORDERS-FROM-REPEAT-PCT PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001770     05  WS-REPEAT-RATE-PCT       PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001780     05  WS-RETENTION-RATE-PCT    PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001790     05  WS-CHURN-RATE-PCT        PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001800     05  WS-CONV-P2PROC-PCT       PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001810     05  WS-CONV-PROC2SHIP-PCT    PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001820     05  WS-CONV-SHIP2DEL-PCT     PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001830     05  WS-OVERALL-CONV-PCT      PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001840     05  WS-CANCEL-RATE-PCT       PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001850     05  WS-REFUND-RATE-PCT       PIC S9(3)V9(2) COMP-3 VALUE ZERO.
001860     05  WS-VALID-ORDER-CNT       PIC S9(7)      COMP-3 VALUE ZERO.
001870     05  FILLER                   PIC X(8)       VALUE SPACES.
001880****************************************************************
001890*    REPORT LINES.
001900****************************************************************
001910 01  WS-REPORT-CONTROLS.
001920     05  WS-PAGE-COUNT              PIC S9(3) COMP VALUE ZERO.
001930     05  FILLER                     PIC X(8)  VALUE SPACES.
001940 01  HL-HEADER-1.
001950     05  FILLER            PIC X(1)   VALUE SPACES.
001960     05  FILLER            PIC X(38)  VALUE
001970         'SUPMKT CUSTOMER/FUNNEL ANALYTICS RPT '.
001980     05  FILLER            PIC X(30)  VALUE SPACES.
001990     05  FILLER            PIC X(5)   VALUE 'PAGE '.
002000     05  RPT-PAGE-NO       PIC ZZZ.
002010     05  FILLER            PIC X(56)  VALUE SPACES.
002020 01  SL-SUMMARY-LINE.
002030     05  FILLER            PIC X(3)   VALUE SPACES.
002040     05  SUMM-LABEL        PIC X(38).
002050     05  SUMM-VALUE        PIC ZZZ,ZZ9.99-.
002060     05  FILLER            PIC X(89)  VALUE SPACES.
002070 01  DISPLAY-LINE.
002080     05  DISP-MESSAGE     PIC X(45).
002090     05  DISP-VALUE       PIC ZZZ9.
002100     05  FILLER           PIC X(30) VALUE SPACES.
002110****************************************************************
002120 PROCEDURE DIVISION.
002130****************************************************************
002140 000-MAINLINE SECTION.
002150     OPEN INPUT  ORDER-HEADER-FILE
002160          OUTPUT FUNNEL-REPORT-OUT
002170                 FUNNLRPT-RPT.
002180     PERFORM 100-SET-WINDOW-BOUNDS THRU 100-EXIT.
002190     PERFORM 800-READ-HEADER THRU 800-EXIT.
002200     PERFORM 210-PROCESS-ONE-HEADER THRU 210-EXIT
002210             UNTIL EOF-HDR.
002220     PERFORM 500-CALC-CUSTOMER-METRICS THRU 500-EXIT.
002230     PERFORM 600-CALC-FUNNEL-RATES THRU 600-EXIT.
002240     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
002250     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
002260     CLOSE ORDER-HEADER-FILE
002270           FUNNEL-REPORT-OUT
002280           FUNNLRPT-RPT.
002290     MOVE ZERO TO RETURN-CODE.
002300     GOBACK.
002310****************************************************************
002320*    100-SET-WINDOW-BOUNDS  --  TODAY, MINUS 30 DAYS FOR THE
002330*    START OF THE CURRENT WINDOW, MINUS 60 DAYS FOR THE START OF
002340*    THE PREVIOUS WINDOW.
002350****************************************************************
002360 100-SET-WINDOW-BOUNDS.
002370     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE-8.
002380     COMPUTE WS-TODAY-INT =
002390         FUNCTION INTEGER-OF-DATE (WS-RUN-DATE-8).
002400     COMPUTE WS-CURR-START-INT =
002410         WS-TODAY-INT - WS-WINDOW-WIDTH-DAYS.
002420     COMPUTE WS-PREV-START-INT =
002430         WS-CURR-START-INT - WS-WINDOW-WIDTH-DAYS.
002440 100-EXIT.
002450     EXIT.
002460****************************************************************
002470*    210-PROCESS-ONE-HEADER  --  CLASSIFY THE ORDER'S WINDOW,
002480*    BUILD ITS CUSTOMER KEY, AND ROUTE IT TO THE RIGHT COUNTING
002490*    PARAGRAPHS.
002500****************************************************************
002510 210-PROCESS-ONE-HEADER.
002520     PERFORM 220-CLASSIFY-WINDOW THRU 220-EXIT.
002530     PERFORM 230-BUILD-CUSTOMER-KEY THRU 230-EXIT.
002540     EVALUATE TRUE
002550         WHEN WS-IN-CURRENT-WINDOW
002560             PERFORM 300-TRACK-CURRENT-CUSTOMER THRU 300-EXIT
002570             PERFORM 400-COUNT-STATUS-FUNNEL THRU 400-EXIT
002580         WHEN WS-IN-PREVIOUS-WINDOW
002590             PERFORM 350-TRACK-PREVIOUS-CUSTOMER THRU 350-EXIT
002600         WHEN OTHER
002610             ADD +1 TO WS-OUTSIDE-CTR
002620     END-EVALUATE.
002630     PERFORM 800-READ-HEADER THRU 800-EXIT.
002640 210-EXIT.
002650     EXIT.
002660 220-CLASSIFY-WINDOW.
002670     COMPUTE PA-INTEGER-DATE = FUNCTION INTEGER-OF-DATE (ORD-DATE).
002680     IF PA-INTEGER-DATE > WS-CURR-START-INT
002690         AND PA-INTEGER-DATE NOT > WS-TODAY-INT
002700         SET WS-IN-CURRENT-WINDOW TO TRUE
002710     ELSE
002720         IF PA-INTEGER-DATE > WS-PREV-START-INT
002730             AND PA-INTEGER-DATE NOT > WS-CURR-START-INT
002740             SET WS-IN-PREVIOUS-WINDOW TO TRUE
002750         ELSE
002760             SET WS-OUTSIDE-BOTH-WINDOWS TO TRUE
002770         END-IF
002780     END-IF.
002790 220-EXIT.
002800     EXIT.
002810****************************************************************
002820*    230-BUILD-CUSTOMER-KEY  --  PHONE IF PRESENT, ELSE THE
002830*    CUSTOMER NAME - SEE CR401 ABOVE.
002840****************************************************************
002850 230-BUILD-CUSTOMER-KEY.
002860     MOVE SPACES TO WS-CUST-KEY.
002870     IF ORD-CUSTOMER-PHONE NOT = SPACES
002880         MOVE ORD-CUSTOMER-PHONE TO WS-CUST-KEY-PHONE-PART
002890     ELSE
002900         MOVE ORD-CUSTOMER-NAME TO WS-CUST-KEY
002910     END-IF.
002920 230-EXIT.
002930     EXIT.
002940****************************************************************
002950*    300-TRACK-CURRENT-CUSTOMER  --  LINEAR SEARCH THE CURRENT-
002960*    WINDOW CUSTOMER TABLE; BUMP THE ORDER COUNT IF FOUND, ELSE
002970*    ADD A NEW ENTRY WITH A COUNT OF ONE.
002980****************************************************************
002990 300-TRACK-CURRENT-CUSTOMER.
003000     SET WS-CUST-WAS-FOUND TO FALSE.
003010     SET CC-IDX TO 1.
003020     SEARCH WS-CURR-CUST-ENTRY VARYING CC-IDX
003030         AT END NEXT SENTENCE
003040         WHEN WS-CURR-CUST-KEY (CC-IDX) = WS-CUST-KEY
003050             ADD +1 TO WS-CURR-CUST-ORD-CNT (CC-IDX)
003060             SET WS-CUST-WAS-FOUND TO TRUE
003070     END-SEARCH.
003080     IF NOT WS-CUST-WAS-FOUND
003090         ADD +1 TO WS-CURR-CUST-COUNT
003100         MOVE WS-CUST-KEY TO WS-CURR-CUST-KEY (WS-CURR-CUST-COUNT)
003110         MOVE +1 TO WS-CURR-CUST-ORD-CNT (WS-CURR-CUST-COUNT)
003120     END-IF.
003130 300-EXIT.
003140     EXIT.
003150****************************************************************
003160*    350-TRACK-PREVIOUS-CUSTOMER  --  SAME IDEA, PREVIOUS WINDOW,
003170*    NO ORDER COUNT NEEDED - RETENTION ONLY CARES WHETHER THE
003180*    CUSTOMER APPEARED AT ALL.
003190****************************************************************
003200 350-TRACK-PREVIOUS-CUSTOMER.
003210     SET WS-CUST-WAS-FOUND TO FALSE.
003220     SET PC-IDX TO 1.
003230     SEARCH WS-PREV-CUST-ENTRY VARYING PC-IDX
003240         AT END NEXT SENTENCE
003250         WHEN WS-PREV-CUST-KEY (PC-IDX) = WS-CUST-KEY
003260             SET WS-CUST-WAS-FOUND TO TRUE
003270     END-SEARCH.
003280     IF NOT WS-CUST-WAS-FOUND
003290         ADD +1 TO WS-PREV-CUST-COUNT
003300         MOVE WS-CUST-KEY TO WS-PREV-CUST-KEY (WS-PREV-CUST-COUNT)
003310         MOVE 'N' TO WS-PREV-CUST-FOUND-SW (WS-PREV-CUST-COUNT)
003320     END-IF.
003330 350-EXIT.
003340     EXIT.
003350****************************************************************
003360*    400-COUNT-STATUS-FUNNEL  --  TALLY THE CURRENT-WINDOW ORDER
003370*    INTO ITS STATUS BUCKET.  ANY VALUE OUTSIDE THE SIX
003380*    ENUMERATED STATUSES IS A DATA ERROR - DISPLAYED AND SKIPPED,
003390*    NOT COUNTED IN ANY BUCKET.
003400****************************************************************
003410 400-COUNT-STATUS-FUNNEL.
003420     EVALUATE TRUE
003430         WHEN ORD-STATUS-PENDING
003440             ADD +1 TO WS-PENDING-CNT
003450         WHEN ORD-STATUS-PROCESSING
003460             ADD +1 TO WS-PROCESSING-CNT
003470         WHEN ORD-STATUS-SHIPPED
003480             ADD +1 TO WS-SHIPPED-CNT
003490         WHEN ORD-STATUS-DELIVERED
003500             ADD +1 TO WS-DELIVERED-CNT
003510         WHEN ORD-STATUS-CANCELLED
003520             ADD +1 TO WS-CANCELLED-CNT
003530         WHEN ORD-STATUS-REFUNDED
003540             ADD +1 TO WS-REFUNDED-CNT
003550         WHEN OTHER
003560             ADD +1 TO WS-INVALID-STATUS-CNT
003570             DISPLAY 'FUNNLRPT - INVALID ORD-STATUS ON ORDER '
003580                 ORD-ID ' - ' ORD-STATUS
003590     END-EVALUATE.
003600 400-EXIT.
003610     EXIT.
003620****************************************************************
003630*    500-CALC-CUSTOMER-METRICS  --  REPEAT, RETAINED, CHURNED.
003640****************************************************************
003650 500-CALC-CUSTOMER-METRICS.
003660     PERFORM 510-CALC-ONE-CUSTOMER THRU 510-EXIT
003670             VARYING CC-IDX FROM 1 BY 1
003680             UNTIL CC-IDX > WS-CURR-CUST-COUNT.
003690     IF WS-CURR-CUST-COUNT NOT = ZERO
003700         COMPUTE WS-REPEAT-RATE-PCT ROUNDED =
003710             (WS-REPEAT-CTR / WS-CURR-CUST-COUNT) * 100
003720     END-IF.
003730     IF WS-PREV-CUST-COUNT NOT = ZERO
003740         COMPUTE WS-RETENTION-RATE-PCT ROUNDED =
003750             (WS-RETAINED-CTR / WS-PREV-CUST-COUNT) * 100
003760         COMPUTE WS-CHURN-RATE-PCT ROUNDED =
003770             100 - WS-RETENTION-RATE-PCT
003780     END-IF.
003790 500-EXIT.
003800     EXIT.
003810****************************************************************
003820*    510-CALC-ONE-CUSTOMER  --  ONE CURRENT-PERIOD CUSTOMER
003830*    AGAINST THE REPEAT AND RETENTION COUNTERS - SEE THE
003840*    500-CALC-CUSTOMER-METRICS BANNER ABOVE.
003850****************************************************************
003860 510-CALC-ONE-CUSTOMER.
003870     IF WS-CURR-CUST-ORD-CNT (CC-IDX) > 1
003880         ADD +1 TO WS-REPEAT-CTR
003890         ADD WS-CURR-CUST-ORD-CNT (CC-IDX) TO WS-REPEAT-ORDER-CTR
003900     END-IF.
003910     SET WS-CUST-WAS-FOUND TO FALSE.
003920     SET PC-IDX TO 1.
003930     SEARCH WS-PREV-CUST-ENTRY VARYING PC-IDX
003940         AT END NEXT SENTENCE
003950         WHEN WS-PREV-CUST-KEY (PC-IDX) = WS-CURR-CUST-KEY (CC-IDX)
003960             SET WS-CUST-WAS-FOUND TO TRUE
003970     END-SEARCH.
003980     IF WS-CUST-WAS-FOUND
003990         ADD +1 TO WS-RETAINED-CTR
004000     END-IF.
004010 510-EXIT.
004020     EXIT.
004030****************************************************************
004040*    600-CALC-FUNNEL-RATES  --  STAGE-TO-STAGE CONVERSION, PLUS
004050*    OVERALL CONVERSION, CANCEL AND REFUND RATES.  CANCEL RATE IS
004060*    CANCELLED OVER PENDING AND REFUND RATE IS REFUNDED OVER
004070*    DELIVERED, THE SAME STAGE-DENOMINATOR PATTERN AS P2PROC/
004080*    PROC2SHIP/SHIP2DEL BELOW - NEITHER ONE IS OVER THE FUNNEL
004090*    TOTAL - SEE CR423 ABOVE.  A ZERO DENOMINATOR LEAVES THE RATE
004100*    AT ZERO RATHER THAN ABENDING ON A DIVIDE-BY-ZERO.  ORDERS-
004110*    FROM-REPEAT-PCT IS COMPUTED HERE, NOT IN 500-CALC-CUSTOMER-
004120*    METRICS, BECAUSE ITS DENOMINATOR (WS-VALID-ORDER-CNT) IS NOT
004130*    KNOWN UNTIL THIS PARAGRAPH RUNS - SEE CR422 ABOVE.
004140****************************************************************
004150 600-CALC-FUNNEL-RATES.
004160     COMPUTE WS-VALID-ORDER-CNT =
004170         WS-PENDING-CNT + WS-PROCESSING-CNT + WS-SHIPPED-CNT
004180         + WS-DELIVERED-CNT + WS-CANCELLED-CNT + WS-REFUNDED-CNT.
004190     IF WS-VALID-ORDER-CNT NOT = ZERO
004200         COMPUTE WS-ORDERS-FROM-REPEAT-PCT ROUNDED =
004210             (WS-REPEAT-ORDER-CTR / WS-VALID-ORDER-CNT) * 100
004220     END-IF.
004230     IF WS-PENDING-CNT NOT = ZERO
004240         COMPUTE WS-CONV-P2PROC-PCT ROUNDED =
004250             (WS-PROCESSING-CNT / WS-PENDING-CNT) * 100
004260     END-IF.
004270     IF WS-PROCESSING-CNT NOT = ZERO
004280         COMPUTE WS-CONV-PROC2SHIP-PCT ROUNDED =
004290             (WS-SHIPPED-CNT / WS-PROCESSING-CNT) * 100
004300     END-IF.
004310     IF WS-SHIPPED-CNT NOT = ZERO
004320         COMPUTE WS-CONV-SHIP2DEL-PCT ROUNDED =
004330             (WS-DELIVERED-CNT / WS-SHIPPED-CNT) * 100
004340     END-IF.
004350     IF WS-VALID-ORDER-CNT NOT = ZERO
004360         COMPUTE WS-OVERALL-CONV-PCT ROUNDED =
004370             (WS-DELIVERED-CNT / WS-VALID-ORDER-CNT) * 100
004380     END-IF.
004390     IF WS-PENDING-CNT NOT = ZERO
004400         COMPUTE WS-CANCEL-RATE-PCT ROUNDED =
004410             (WS-CANCELLED-CNT / WS-PENDING-CNT) * 100
004420     END-IF.
004430     IF WS-DELIVERED-CNT NOT = ZERO
004440         COMPUTE WS-REFUND-RATE-PCT ROUNDED =
004450             (WS-REFUNDED-CNT / WS-DELIVERED-CNT) * 100
004460     END-IF.
004470 600-EXIT.
004480     EXIT.
004490****************************************************************
004500*    700-WRITE-REPORT  --  ONE FUNNEL-REPORT-REC, THEN THE
004510*    SINGLE-PAGE SUMMARY REPORT.
004520****************************************************************
004530 700-WRITE-REPORT.
004540     MOVE WS-CURR-START-INT TO PA-INTEGER-DATE.
004550     COMPUTE PA-ALIGNED-DATE =
004560         FUNCTION DATE-OF-INTEGER (PA-INTEGER-DATE).
004570     MOVE PA-ALIGNED-DATE       TO FUN-FROM-DATE.
004580     MOVE WS-RUN-DATE-8         TO FUN-TO-DATE.
004590     MOVE WS-CURR-CUST-COUNT    TO FUN-TOTAL-CUSTOMERS.
004600     MOVE WS-REPEAT-CTR         TO FUN-REPEAT-CUSTOMERS.
004610     MOVE WS-REPEAT-RATE-PCT    TO FUN-REPEAT-RATE-PCT.
004620     MOVE WS-ORDERS-FROM-REPEAT-PCT TO FUN-ORDERS-FROM-REPEAT-PCT.
004630     MOVE WS-RETENTION-RATE-PCT TO FUN-RETENTION-RATE-PCT.
004640     MOVE WS-CHURN-RATE-PCT     TO FUN-CHURN-RATE-PCT.
004650     MOVE WS-PENDING-CNT        TO FUN-PENDING-CNT.
004660     MOVE WS-PROCESSING-CNT     TO FUN-PROCESSING-CNT.
004670     MOVE WS-SHIPPED-CNT        TO FUN-SHIPPED-CNT.
004680     MOVE WS-DELIVERED-CNT      TO FUN-DELIVERED-CNT.
004690     MOVE WS-CANCELLED-CNT      TO FUN-CANCELLED-CNT.
004700     MOVE WS-REFUNDED-CNT       TO FUN-REFUNDED-CNT.
004710     MOVE WS-CONV-P2PROC-PCT    TO FUN-CONV-P2PROC-PCT.
004720     MOVE WS-CONV-PROC2SHIP-PCT TO FUN-CONV-PROC2SHIP-PCT.
004730     MOVE WS-CONV-SHIP2DEL-PCT  TO FUN-CONV-SHIP2DEL-PCT.
004740     MOVE WS-OVERALL-CONV-PCT   TO FUN-OVERALL-CONV-PCT.
004750     MOVE WS-CANCEL-RATE-PCT    TO FUN-CANCEL-RATE-PCT.
004760     MOVE WS-REFUND-RATE-PCT    TO FUN-REFUND-RATE-PCT.
004770     WRITE FUNNEL-REPORT-REC.
004780     PERFORM 955-HEADINGS THRU 955-EXIT.
004790     MOVE 'TOTAL CUSTOMERS THIS PERIOD           ' TO SUMM-LABEL.
004800     MOVE WS-CURR-CUST-COUNT TO SUMM-VALUE.
004810     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 2.
004820     MOVE 'REPEAT CUSTOMERS                      ' TO SUMM-LABEL.
004830     MOVE WS-REPEAT-CTR TO SUMM-VALUE.
004840     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
004850     MOVE 'REPEAT CUSTOMER RATE PCT               ' TO SUMM-LABEL.
004860     MOVE WS-REPEAT-RATE-PCT TO SUMM-VALUE.
004870     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
004880     MOVE 'ORDERS FROM REPEAT CUSTOMERS PCT      ' TO SUMM-LABEL.
004890     MOVE WS-ORDERS-FROM-REPEAT-PCT TO SUMM-VALUE.
004900     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
004910     MOVE 'RETENTION RATE PCT                     ' TO SUMM-LABEL.
004920     MOVE WS-RETENTION-RATE-PCT TO SUMM-VALUE.
004930     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
004940     MOVE 'CHURN RATE PCT                         ' TO SUMM-LABEL.
004950     MOVE WS-CHURN-RATE-PCT TO SUMM-VALUE.
004960     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
004970     MOVE 'PENDING ORDERS                         ' TO SUMM-LABEL.
004980     MOVE WS-PENDING-CNT TO SUMM-VALUE.
004990     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 2.
005000     MOVE 'PROCESSING ORDERS                      ' TO SUMM-LABEL.
005010     MOVE WS-PROCESSING-CNT TO SUMM-VALUE.
005020     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005030     MOVE 'SHIPPED ORDERS                         ' TO SUMM-LABEL.
005040     MOVE WS-SHIPPED-CNT TO SUMM-VALUE.
005050     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005060     MOVE 'DELIVERED ORDERS                       ' TO SUMM-LABEL.
005070     MOVE WS-DELIVERED-CNT TO SUMM-VALUE.
005080     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005090     MOVE 'CANCELLED ORDERS                       ' TO SUMM-LABEL.
005100     MOVE WS-CANCELLED-CNT TO SUMM-VALUE.
005110     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005120     MOVE 'REFUNDED ORDERS                        ' TO SUMM-LABEL.
005130     MOVE WS-REFUNDED-CNT TO SUMM-VALUE.
005140     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005150     MOVE 'OVERALL CONVERSION RATE PCT            ' TO SUMM-LABEL.
005160     MOVE WS-OVERALL-CONV-PCT TO SUMM-VALUE.
005170     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 2.
005180     MOVE 'CANCEL RATE PCT                        ' TO SUMM-LABEL.
005190     MOVE WS-CANCEL-RATE-PCT TO SUMM-VALUE.
005200     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005210     MOVE 'REFUND RATE PCT                        ' TO SUMM-LABEL.
005220     MOVE WS-REFUND-RATE-PCT TO SUMM-VALUE.
005230     WRITE FUNNLRPT-RPT-LINE FROM SL-SUMMARY-LINE AFTER ADVANCING 1.
005240 700-EXIT.
005250     EXIT.
005260****************************************************************
005270 550-DISPLAY-PROG-DIAG.
005280     DISPLAY '****     FUNNLRPT RUNNING    ****'.
005290     MOVE 'ORDER HEADERS READ                           '  TO
005300          DISP-MESSAGE.
005310     MOVE WS-HDR-READ-CTR TO DISP-VALUE.
005320     DISPLAY DISPLAY-LINE.
005330     MOVE 'ORDERS OUTSIDE BOTH WINDOWS                  '  TO
005340          DISP-MESSAGE.
005350     MOVE WS-OUTSIDE-CTR TO DISP-VALUE.
005360     DISPLAY DISPLAY-LINE.
005370     MOVE 'ORDERS WITH AN INVALID STATUS VALUE          '  TO
005380          DISP-MESSAGE.
005390     MOVE WS-INVALID-STATUS-CNT TO DISP-VALUE.
005400     DISPLAY DISPLAY-LINE.
005410     DISPLAY '****     FUNNLRPT EOJ        ****'.
005420 550-EXIT.
005430     EXIT.
005440****************************************************************
005450 800-READ-HEADER.
005460     READ ORDER-HEADER-FILE
005470         AT END MOVE 'YES' TO WS-EOF-HDR-SW
005480     END-READ.
005490     IF WS-ORDHDR-STATUS = '00'
005500         ADD +1 TO WS-HDR-READ-CTR
005510     END-IF.
005520 800-EXIT.
005530     EXIT.
005540 955-HEADINGS.
005550     ADD +1 TO WS-PAGE-COUNT.
005560     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
005570     WRITE FUNNLRPT-RPT-LINE FROM HL-HEADER-1 AFTER ADVANCING PAGE.
005580 955-EXIT.
005590     EXIT.
005600* END OF PROGRAM FUNNLRPT
