000100******************************************************************
000110*    ORDLINE   --  ORDER LINE-ITEM RECORD                         *
000120*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000130******************************************************************
000140*    MAINTENANCE HISTORY                                         *
000150*    ------------------------------------------------------      *
000160*    03/11/91  RSM  ORIG  INITIAL COPYBOOK FOR ORDER LINE ITEM    *
000170*    07/23/02  DBH  CR230 LINE-QUANTITY PACKED, SEE PRODREC.02    *
000180*    02/03/20  KTW  CR419 88-LEVEL RANGE ON LINE-QUANTITY-INVALID *
000190*                         RAN BACKWARD (ZERO THRU -99999) AND WAS *
000200*                         NEVER TRUE - RESTATED ASCENDING.        *
000210******************************************************************
000220 01  ORDER-LINE-REC.
000230*                                       -- PARENT ORDER (JOIN KEY) --
000240     05  LINE-ORD-ID                PIC 9(9).
000250*                                       -- PRODUCT ON THIS LINE --
000260     05  LINE-PROD-ID               PIC 9(9).
000270*                                       -- QUANTITY ORDERED --
000280     05  LINE-QUANTITY              PIC S9(5)   COMP-3.
000290         88  LINE-QUANTITY-INVALID         VALUE -99999
000300                                          THRU ZERO.
000310*                                       -- ROOM TO GROW / RECORD PAD --
000320     05  FILLER                     PIC X(9).
