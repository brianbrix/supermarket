000100******************************************************************
000200*    REVBKT    --  REVENUE BUCKET RECORD (ANALYTICS OUTPUT)       *
000300*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000400******************************************************************
000500*    ONE RECORD PER CALENDAR BUCKET, WRITTEN BY REVTREND (DAILY / *
000600*    WEEKLY / MONTHLY REVENUE TREND) AND BY UNIRPT (GENERIC       *
000700*    BUCKETED REPORT) - SHARED SHAPE, DIFFERENT PRODUCERS.        *
000800*                                                                 *
000900*    MAINTENANCE HISTORY                                         *
001000*    ------------------------------------------------------      *
001100*    11/02/04  DBH  CR255 ORIGINAL FOR JOB ORDANLYZ               *
001200*    05/19/11  JQA  CR298 ADDED BKT-MOVING-AVG-AOV FOR AOVRPT     *
001300*    03/09/15  KTW  CR372 ADDED BKT-PCT-CHANGE, SIGNED             *
001400******************************************************************
001500 01  REVENUE-BUCKET-REC.
001600*                                       -- BUCKET START DATE --
001700     05  BKT-PERIOD-START           PIC 9(8).
001800     05  BKT-PERIOD-START-R REDEFINES
001900         BKT-PERIOD-START.
002000         10  BKT-START-CCYY         PIC 9(4).
002100         10  BKT-START-MM           PIC 9(2).
002200         10  BKT-START-DD           PIC 9(2).
002300*                                       -- DAILY / WEEKLY / MONTHLY --
002400     05  BKT-GRANULARITY            PIC X(7).
002500         88  BKT-IS-DAILY                  VALUE 'DAILY  '.
002600         88  BKT-IS-WEEKLY                 VALUE 'WEEKLY '.
002700         88  BKT-IS-MONTHLY                VALUE 'MONTHLY'.
002800*                                       -- ORDERS FALLING IN BUCKET --
002900     05  BKT-ORDER-COUNT            PIC 9(7)        COMP-3.
003000*                                       -- SUM OF ORDER GROSS TOTALS --
003100     05  BKT-GROSS-TOTAL            PIC S9(12)V9(2) COMP-3.
003200*                                       -- GROSS-TOTAL / ORDER-COUNT --
003300     05  BKT-AOV                    PIC S9(10)V9(2) COMP-3.
003400*                                       -- 7-BUCKET TRAILING AVG,
003500*                                          DAILY ONLY - ELSE ZERO --
003600     05  BKT-MOVING-AVG-AOV         PIC S9(10)V9(2) COMP-3.
003700*                                       -- SIGNED PCT CHANGE VS PRIOR --
003800     05  BKT-PCT-CHANGE             PIC S9(5)V9(2)  COMP-3.
003900*                                       -- ROOM TO GROW / RECORD PAD --
004000     05  FILLER                     PIC X(15).
