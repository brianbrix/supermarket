000100******************************************************************
000200*    ORDHDR    --  ORDER HEADER RECORD                            *
000300*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000400******************************************************************
000500*    MAINTENANCE HISTORY                                         *
000600*    ------------------------------------------------------      *
000700*    03/11/91  RSM  ORIG  INITIAL COPYBOOK FOR ORDER HEADER       *
000800*    01/06/99  TLK  Y2K   ORD-DATE WINDOWED TO CCYYMMDD           *
001000*    11/02/04  DBH  CR255 ADDED ORD-STATUS 88-LEVELS FOR THE SIX  *
001100*                         VALID ORDER STATUSES (SEE ANALYTICS     *
001200*                         JOB ORDANLYZ)                           *
001300*    06/18/13  MPQ  CR348 ORD-CUSTOMER-PHONE MAY NOW BE BLANK     *
001400******************************************************************
001500 01  ORDER-HEADER-REC.
001600*                                       -- ORDER KEY --
001700     05  ORD-ID                     PIC 9(9).
001800*                                       -- ORDER CREATION DATE --
001900     05  ORD-DATE                   PIC 9(8).
002000     05  ORD-DATE-R REDEFINES ORD-DATE.
002100         10  ORD-DATE-CCYY          PIC 9(4).
002200         10  ORD-DATE-MM            PIC 9(2).
002300         10  ORD-DATE-DD            PIC 9(2).
002400*                                       -- CUSTOMER DISPLAY NAME --
002500     05  ORD-CUSTOMER-NAME          PIC X(60).
002600*                                       -- CUSTOMER PHONE (MSISDN) --
002700     05  ORD-CUSTOMER-PHONE         PIC X(15).
002800*                                       -- ORDER STATUS --
002900     05  ORD-STATUS                 PIC X(10).
003000         88  ORD-STATUS-PENDING            VALUE 'PENDING   '.
003100         88  ORD-STATUS-PROCESSING         VALUE 'PROCESSING'.
003200         88  ORD-STATUS-SHIPPED            VALUE 'SHIPPED   '.
003300         88  ORD-STATUS-DELIVERED          VALUE 'DELIVERED '.
003400         88  ORD-STATUS-CANCELLED          VALUE 'CANCELLED '.
003500         88  ORD-STATUS-REFUNDED           VALUE 'REFUNDED  '.
003600         88  ORD-STATUS-VALID              VALUES 'PENDING   '
003700                                                   'PROCESSING'
003800                                                   'SHIPPED   '
003900                                                   'DELIVERED '
004000                                                   'CANCELLED '
004100                                                   'REFUNDED  '.
004200*                                       -- NUMBER OF LINES TO FOLLOW --
004300     05  ORD-LINE-COUNT             PIC 9(3).
004400*                                       -- ROOM TO GROW / RECORD PAD --
004500     05  FILLER                     PIC X(15).
