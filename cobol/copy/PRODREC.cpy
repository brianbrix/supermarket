000100******************************************************************
000200*    PRODREC   --  PRODUCT MASTER RECORD                          *
000300*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000400******************************************************************
000500*    MAINTENANCE HISTORY                                         *
000600*    ------------------------------------------------------      *
000700*    03/11/91  RSM  ORIG  INITIAL COPYBOOK FOR PRODUCT MASTER     *
000800*    09/02/93  RSM  CR114 ADDED PROD-LAST-MAINT-DATE FOR AUDIT    *
000900*    01/06/99  TLK  Y2K   PROD-LAST-MAINT-DATE WINDOWED TO CCYY   *
001000*    07/23/02  DBH  CR230 REPRICED FIELD WIDENED, SEE PRODREC.02  *
001100*    04/14/08  MPQ  CR311 ADDED 88-LEVELS FOR STOCK STATUS EDITS  *
001200******************************************************************
001300 01  PRODUCT-MASTER-REC.
001400*                                       -- PRODUCT KEY --
001500     05  PROD-ID                    PIC 9(9).
001600*                                       -- PRODUCT DESCRIPTION --
001700     05  PROD-NAME                  PIC X(40).
001800*                                       -- UNIT PRICE, VAT-INCLUSIVE
001900*                                          (GROSS SELLING PRICE) --
002000     05  PROD-PRICE-GROSS           PIC S9(10)V9(2) COMP-3.
002100*                                       -- UNITS ON HAND --
002200     05  PROD-STOCK                 PIC S9(7)       COMP-3.
002300         88  PROD-STOCK-DEPLETED           VALUE ZERO.
002400         88  PROD-STOCK-NEGATIVE           VALUE -99999999 THRU -1.
002500*                                       -- LAST MAINTENANCE DATE --
002600     05  PROD-LAST-MAINT-DATE       PIC 9(8)        VALUE ZERO.
002700     05  PROD-LAST-MAINT-DATE-R REDEFINES
002800         PROD-LAST-MAINT-DATE.
002900         10  PROD-MAINT-CCYY        PIC 9(4).
003000         10  PROD-MAINT-MM          PIC 9(2).
003100         10  PROD-MAINT-DD          PIC 9(2).
003200*                                       -- ROOM TO GROW / RECORD PAD --
003300     05  FILLER                     PIC X(20).
