000100******************************************************************
000200*    LINEPRM   --  LINE-PRICING CALL PARAMETER AREA               *
000300*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000400******************************************************************
000500*    PASSED BY ORDPOST TO LINEPRC ON EACH CALL.  IN FIELDS ARE    *
000600*    SET BY ORDPOST BEFORE THE CALL; OUT FIELDS ARE SET BY        *
000700*    LINEPRC AND USED BY ORDPOST ON RETURN.                       *
000800*                                                                 *
000900*    MAINTENANCE HISTORY                                         *
001000*    ------------------------------------------------------      *
001100*    07/23/02  DBH  CR230 ORIGINAL                                *
001200******************************************************************
001300 01  LINE-PRICING-PARMS.
001400*                                       -- IN: QTY REQUESTED --
001500     05  LP-IN-QUANTITY             PIC S9(5)       COMP-3.
001600*                                       -- IN: UNIT PRICE, GROSS --
001700     05  LP-IN-PRICE-GROSS          PIC S9(10)V9(2) COMP-3.
001800*                                       -- IN/OUT: STOCK ON HAND --
001900     05  LP-STOCK-ON-HAND           PIC S9(7)       COMP-3.
002000*                                       -- OUT: UNIT PRICE, NET --
002100     05  LP-OUT-PRICE-NET           PIC S9(10)V9(2) COMP-3.
002200*                                       -- OUT: VAT PER UNIT --
002300     05  LP-OUT-VAT-PER-UNIT        PIC S9(10)V9(2) COMP-3.
002400*                                       -- OUT: EXTENDED LINE VAT --
002500     05  LP-OUT-LINE-VAT            PIC S9(12)V9(2) COMP-3.
002600*                                       -- OUT: EXTENDED LINE GROSS --
002700     05  LP-OUT-LINE-GROSS          PIC S9(12)V9(2) COMP-3.
002800*                                       -- OUT: REJECT SWITCH --
002900     05  LP-REJECT-SW               PIC X           VALUE 'N'.
003000         88  LP-LINE-REJECTED              VALUE 'Y'.
003100         88  LP-LINE-ACCEPTED              VALUE 'N'.
003200*                                       -- ROOM TO GROW / RECORD PAD --
003300     05  FILLER                     PIC X(10).
