000100******************************************************************
000200*    FUNREC    --  CUSTOMER / FUNNEL ANALYTICS REPORT RECORD      *
000300*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000400******************************************************************
000500*    ONE RECORD PER RUN OF FUNNLRPT.  NO CONTROL BREAKS.          *
000600*                                                                 *
000700*    MAINTENANCE HISTORY                                         *
000800*    ------------------------------------------------------      *
000900*    05/19/11  JQA  CR298 ORIGINAL FOR JOB ORDANLYZ - CUSTOMER     *
001000*                         RETENTION AND FUNNEL SECTION            *
001100*    03/09/15  KTW  CR372 ADDED CONVERSION-RATE GROUP              *
001150*    02/25/20  JQA  CR422 ADDED FUN-ORDERS-FROM-REPEAT-PCT TO THE  *
001160*                         CUSTOMER METRICS GROUP - OPS REQUEST     *
001170*                         OPS-20-011.  SHRANK THE RECORD PAD BY    *
001180*                         3 BYTES TO MAKE ROOM.                    *
001200******************************************************************
001300 01  FUNNEL-REPORT-REC.
001400*                                       -- ANALYSIS WINDOW BOUNDS --
001500     05  FUN-FROM-DATE              PIC 9(8).
001600     05  FUN-TO-DATE                PIC 9(8).
001700*                                       -- CUSTOMER METRICS --
001800     05  FUN-TOTAL-CUSTOMERS        PIC 9(7)       COMP-3.
001900     05  FUN-REPEAT-CUSTOMERS       PIC 9(7)       COMP-3.
002000     05  FUN-REPEAT-RATE-PCT        PIC S9(3)V9(2) COMP-3.
002050     05  FUN-ORDERS-FROM-REPEAT-PCT PIC S9(3)V9(2) COMP-3.
002100*                                       -- RETENTION METRICS --
002200     05  FUN-RETENTION-RATE-PCT     PIC S9(3)V9(2) COMP-3.
002300     05  FUN-CHURN-RATE-PCT         PIC S9(3)V9(2) COMP-3.
002400*                                       -- STATUS FUNNEL COUNTS --
002500     05  FUN-STATUS-COUNTS.
002600         10  FUN-PENDING-CNT        PIC 9(7)       COMP-3.
002700         10  FUN-PROCESSING-CNT     PIC 9(7)       COMP-3.
002800         10  FUN-SHIPPED-CNT        PIC 9(7)       COMP-3.
002900         10  FUN-DELIVERED-CNT      PIC 9(7)       COMP-3.
003000         10  FUN-CANCELLED-CNT      PIC 9(7)       COMP-3.
003100         10  FUN-REFUNDED-CNT       PIC 9(7)       COMP-3.
003200*                                       -- STAGE CONVERSION RATES --
003300     05  FUN-CONV-P2PROC-PCT        PIC S9(3)V9(2) COMP-3.
003400     05  FUN-CONV-PROC2SHIP-PCT     PIC S9(3)V9(2) COMP-3.
003500     05  FUN-CONV-SHIP2DEL-PCT      PIC S9(3)V9(2) COMP-3.
003600     05  FUN-OVERALL-CONV-PCT       PIC S9(3)V9(2) COMP-3.
003700*                                       -- LOSS RATES --
003800     05  FUN-CANCEL-RATE-PCT        PIC S9(3)V9(2) COMP-3.
003900     05  FUN-REFUND-RATE-PCT        PIC S9(3)V9(2) COMP-3.
004000*                                       -- ROOM TO GROW / RECORD PAD --
004100     05  FILLER                     PIC X(12).
