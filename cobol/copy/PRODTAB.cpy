000100******************************************************************
000200*    PRODTAB   --  IN-MEMORY PRODUCT LOOKUP TABLE                 *
000300*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000400******************************************************************
000500*    THIS BUILD HAS NO ISAM/INDEXED SUPPORT FOR THE PRODUCT       *
000600*    MASTER, SO ORDPOST LOADS THE ENTIRE MASTER INTO THIS TABLE   *
000700*    (ASSUMED SORTED ASCENDING ON PROD-ID AS SUPPLIED) AND        *
000800*    SEARCHES IT WITH SEARCH ALL.  THE TABLE IS REWRITTEN BACK    *
000900*    TO THE PRODUCT MASTER FILE AT END-OF-RUN WITH STOCK          *
001000*    DECREMENTED.                                                *
001100*                                                                 *
001200*    MAINTENANCE HISTORY                                         *
001300*    ------------------------------------------------------      *
001400*    07/23/02  DBH  CR230 ORIGINAL - PROD-TBL-MAX SET TO 4000     *
001500*    05/19/11  JQA  CR298 RAISED PROD-TBL-MAX TO 9000 - SEE OPS   *
001600*                         NOTE 11-114 ON WAREHOUSE EXPANSION      *
001700******************************************************************
001800 01  PROD-TBL-CONTROL.
001900     05  PROD-TBL-MAX               PIC S9(5) COMP VALUE +9000.
002000     05  PROD-TBL-COUNT             PIC S9(5) COMP VALUE ZERO.
002050     05  FILLER                     PIC X(10).
002100 01  PROD-TABLE.
002200     05  PROD-TBL-ENTRY OCCURS 1 TO 9000 TIMES
002300                        DEPENDING ON PROD-TBL-COUNT
002400                        ASCENDING KEY IS PT-PROD-ID
002500                        INDEXED BY PT-INDEX.
002600         10  PT-PROD-ID             PIC 9(9).
002700         10  PT-PROD-NAME           PIC X(40).
002800         10  PT-PROD-PRICE-GROSS    PIC S9(10)V9(2) COMP-3.
002900         10  PT-PROD-STOCK          PIC S9(7)       COMP-3.
003000         10  PT-PROD-LAST-MAINT-DTE PIC 9(8).
003100         10  FILLER                 PIC X(10).
