000100******************************************************************
000200*    PERALGN   --  PERIOD/BUCKET ALIGNMENT WORK AREA               *
000300*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000400******************************************************************
000500*    SHARED SCRATCH FIELDS FOR ALIGNING A CCYYMMDD DATE TO THE    *
000600*    START OF ITS DAILY / WEEKLY (MONDAY) / MONTHLY BUCKET.       *
000700*    COPIED INTO REVTREND, AOVRPT, FUNNLRPT AND UNIRPT.  HOLDS NO *
000800*    BUSINESS RULES OF ITS OWN - JUST WORKING FIELDS.             *
000900*                                                                 *
001000*    MAINTENANCE HISTORY                                         *
001100*    ------------------------------------------------------      *
001200*    11/02/04  DBH  CR255 ORIGINAL FOR JOB ORDANLYZ               *
001300*    05/19/11  JQA  CR298 SPLIT OUT OF REVTREND FOR REUSE BY      *
001400*                         AOVRPT AND UNIRPT                       *
001500******************************************************************
001600 01  PERALGN-WORK-AREA.
001700     05  PA-DATE-IN                 PIC 9(8).
001800     05  PA-DATE-IN-R REDEFINES PA-DATE-IN.
001900         10  PA-IN-CCYY             PIC 9(4).
002000         10  PA-IN-MM               PIC 9(2).
002100         10  PA-IN-DD               PIC 9(2).
002200     05  PA-ALIGNED-DATE            PIC 9(8).
002300     05  PA-INTEGER-DATE            PIC S9(9)  COMP-3.
002400     05  PA-DAY-OF-WEEK             PIC S9(1)  COMP-3.
002500         88  PA-IS-MONDAY                  VALUE +1.
002600     05  PA-DAYS-SINCE-MONDAY       PIC S9(3)  COMP-3.
002700     05  PA-WORK-YYYYMM             PIC 9(6).
002800     05  FILLER                     PIC X(10).
