000100******************************************************************
000200*    ORDTOT    --  ORDER TOTALS RECORD (OUTPUT OF ORDPOST)        *
000300*    APPLICATION:  SUPMKT - SUPERMARKET ORDER PROCESSING          *
000400******************************************************************
000500*    MAINTENANCE HISTORY                                         *
000600*    ------------------------------------------------------      *
000700*    07/23/02  DBH  CR230 ORIGINAL - REPLACES OLD FLAT-FILE OUT   *
000800*    04/14/08  MPQ  CR311 TOT-VAT NOW DERIVED, NOT INDEPENDENTLY  *
000900*                         COMPUTED - SEE ORDPOST 250-FINISH-ORDER *
001000******************************************************************
001100 01  ORDER-TOTALS-REC.
001200*                                       -- ORDER KEY --
001300     05  TOT-ORD-ID                 PIC 9(9).
001400*                                       -- SUM OF PRICE * QTY, ALL
001500*                                          LINES, VAT-INCLUSIVE --
001600     05  TOT-GROSS                  PIC S9(12)V9(2) COMP-3.
001700*                                       -- TOT-GROSS / 1.16, ROUNDED --
001800     05  TOT-NET                    PIC S9(12)V9(2) COMP-3.
001900*                                       -- TOT-GROSS MINUS TOT-NET --
002000     05  TOT-VAT                    PIC S9(12)V9(2) COMP-3.
002100*                                       -- ROOM TO GROW / RECORD PAD --
002200     05  FILLER                     PIC X(7).
